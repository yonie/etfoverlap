000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    X61R002.
000030 AUTHOR.        R. CONTI.
000040 INSTALLATION.  MI2457 - INVESTMENT RESEARCH.
000050 DATE-WRITTEN.  07/01/91.
000060 DATE-COMPILED.
000070 SECURITY.      NON-CONFIDENTIAL.
000080*----------------------------------------------------------------
000090* X61R002
000100* **++ routine di stampa per il report multi-fondo: elenco fondi
000110* **++ analizzati, riepilogo overlap medio, tabella di
000120* **++ concentrazione dei titoli (solo titoli presenti in piu'
000130* **++ di un fondo) e sezione di confronto a coppie. Costruisce
000140* **++ solo righe in memoria (tabella RPT-C-LINES), la scrittura
000150* **++ su ANALYSIS-REPORT resta a carico del driver X61B001.
000160*----------------------------------------------------------------
000170*CHANGE LOG
000180*----------------------------------------------------------------
000190* DATA       INIZ  RICHIESTA    DESCRIZIONE                  TAG
000200*----------------------------------------------------------------
000210* 07/01/91   RC    MI2457-0105  PRIMA STESURA DEL PROGRAMMA
000220* 01/30/95   GM    MI2457-0237  AGGIUNTA TABELLA CONCENTRAZIONE
000230*                               TITOLI CON SOGLIA APPEAR-COUNT>1
000240* 09/12/96   GM    MI2457-0263  AGGIUNTA SEZIONE CONFRONTO A
000250*                               COPPIE IN CODA AL REPORT
000260* 04/08/98   PB    MI2457-0303  VERIFICA ANNO 2000 - NESSUN
000270*                               CAMPO DATA PRESENTE - OK Y2K
000272* 09/14/01   SC    MI2457-0363  AGGIUNTA ROUTINE 9750-CENTER-LINE
000274*                               (RIPRESA DA X61R001) PER BANNER E
000276*                               FOOTER, PRIMA MAL CENTRATI CON
000278*                               MOVE DIRETTI - TABELLA CONCENTRA-
000279*                               ZIONE: AGGIUNTA COLONNA AVG
000281*                               WEIGHT/ETF MANCANTE
000282*----------------------------------------------------------------
000290 ENVIRONMENT DIVISION.
000300 CONFIGURATION SECTION.
000310 SOURCE-COMPUTER.    IBM-370.
000320 OBJECT-COMPUTER.    IBM-370.
000330 SPECIAL-NAMES.
000340     C01 IS TOP-OF-FORM.
000350 INPUT-OUTPUT SECTION.
000360 FILE-CONTROL.
000370*
000380 DATA DIVISION.
000390 FILE SECTION.
000400*
000410 WORKING-STORAGE SECTION.
000420 01  WK-LITERALS.
000430     03  WK-RULE-80                  PIC X(80)  VALUE ALL '='.
000440     03  WK-TITLE-BANNER             PIC X(40)  VALUE
000450         'MULTI-ETF OVERLAP ANALYSIS REPORT'.
000460     03  WK-TITLE-FOOTER             PIC X(40)  VALUE
000470         'END OF REPORT'.
000475     03  FILLER                      PIC X(06).
000480*
000490 01  LS-UTILS.
000500     03  IDX                         PIC 9(9)   COMP VALUE ZERO.
000510     03  IDX-N                       PIC 9(3)         VALUE ZERO.
000520     03  IDX-X REDEFINES IDX-N       PIC X(3).
000530     03  W-IDX                       PIC 9(9)   COMP VALUE ZERO.
000540     03  W-IDX-N                     PIC 9(3)         VALUE ZERO.
000550     03  W-IDX-X REDEFINES W-IDX-N   PIC X(3).
000560     03  WS-SHOWN-CNT                PIC 9(4)   COMP VALUE ZERO.
000565     03  FILLER                      PIC X(03).
000570*
000580 01  WS-EDIT-AREA.
000590     05  WS-ED-PCT                   PIC ZZ9.99.
000600     05  WS-ED-PCT-X REDEFINES WS-ED-PCT PIC X(6).
000610     05  WS-ED-SCORE                 PIC ZZ9.9.
000615     05  WS-ED-WT4                   PIC ZZZ9.99.
000620     05  WS-ED-CNT4                  PIC ZZZ9.
000630     05  WS-ED-CNT2                  PIC Z9.
000635     05  WS-ED-CNT2B                 PIC Z9.
000640     05  WS-ED-KOFN                  PIC X(8).
000645     05  WS-ED-AVGWT                 PIC ZZ9.99.
000650     05  FILLER                      PIC X(06).
000660*
000670 01  WS-CURR-LINE-AREA.
000680     05  WS-CURR-LINE                PIC X(132) VALUE SPACE.
000685     05  FILLER                      PIC X(02).
000690*
000691 01  WS-DYNAMIC-TEXT-AREA.
000692     05  WS-DYN-TEXT                 PIC X(80)  VALUE SPACE.
000693     05  WS-DYN-LEN                  PIC 9(2)   COMP VALUE ZERO.
000694     05  WS-DYN-PAD                  PIC 9(2)   COMP VALUE ZERO.
000695     05  WS-DYN-LEFT                 PIC 9(2)   COMP VALUE ZERO.
000696     05  WS-SCAN-POS                 PIC S9(3)  COMP VALUE ZERO.
000697     05  FILLER                      PIC X(02).
000698*
000700 LINKAGE SECTION.
000710     COPY X61MIO.
000720     COPY X61I002I REPLACING ==:X:== BY ==C==.
000730     COPY X61RPTL  REPLACING ==:X:== BY ==C==.
000740*
000750 PROCEDURE DIVISION USING ETF-FUND-TABLE-AREA
000760                          MF-C-RESULTS
000770                          RPT-C-LINES.
000780*
000790 0000-MAIN.
000800     MOVE ZERO TO RPT-C-LINE-TOT.
000810
000820     PERFORM 1000-BUILD-BANNER
000830        THRU 1000-BUILD-BANNER-EXIT.
000840
000850     PERFORM 2000-BUILD-FUND-LIST
000860        THRU 2000-BUILD-FUND-LIST-EXIT.
000870
000880     PERFORM 3000-BUILD-OVERLAP-SECTION
000890        THRU 3000-BUILD-OVERLAP-SECTION-EXIT.
000900
000910     PERFORM 4000-BUILD-CONCENTRATION-TABLE
000920        THRU 4000-BUILD-CONCENTRATION-TABLE-EXIT.
000930
000940     PERFORM 5000-BUILD-PAIRWISE-SECTION
000950        THRU 5000-BUILD-PAIRWISE-SECTION-EXIT.
000960
000970     PERFORM 9000-BUILD-FOOTER
000980        THRU 9000-BUILD-FOOTER-EXIT.
000990
001000     GOBACK.
001010*
001020 1000-BUILD-BANNER.
001030     MOVE WK-RULE-80      TO WS-CURR-LINE.
001040     PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT.
001045     MOVE SPACE TO WS-DYN-TEXT.
001047     MOVE WK-TITLE-BANNER TO WS-DYN-TEXT.
001050     PERFORM 9750-CENTER-LINE THRU 9750-CENTER-LINE-EXIT.
001070     MOVE WK-RULE-80      TO WS-CURR-LINE.
001080     PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT.
001090*
001100 1000-BUILD-BANNER-EXIT.
001110     EXIT.
001120*
001130 2000-BUILD-FUND-LIST.
001140     MOVE SPACE TO WS-CURR-LINE.
001150     MOVE 'ETFS IN ANALYSIS' TO WS-CURR-LINE.
001160     PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT.
001170
001180     PERFORM 2100-WRITE-ONE-FUND-LINE
001190        THRU 2100-WRITE-ONE-FUND-LINE-EXIT
001200        VARYING ETF-FUND-IDX FROM 1 BY 1
001210        UNTIL ETF-FUND-IDX > ETF-FUND-COUNT.
001220*
001230 2000-BUILD-FUND-LIST-EXIT.
001240     EXIT.
001250*
001260 2100-WRITE-ONE-FUND-LINE.
001270     MOVE ETF-FUND-IDX TO WS-ED-CNT2.
001280     MOVE SPACE TO WS-CURR-LINE.
001290     STRING WS-ED-CNT2                       DELIMITED BY SIZE
001300            '. '                              DELIMITED BY SIZE
001310            ETF-FUND-NAME(ETF-FUND-IDX)       DELIMITED BY SIZE
001320            ' ('                               DELIMITED BY SIZE
001330            ETF-FUND-ISIN(ETF-FUND-IDX)        DELIMITED BY SIZE
001340            ')'                                DELIMITED BY SIZE
001350       INTO WS-CURR-LINE.
001360     PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT.
001370
001380     MOVE ETF-HOLDING-COUNT(ETF-FUND-IDX) TO WS-ED-CNT4.
001390     MOVE SPACE TO WS-CURR-LINE.
001400     STRING '   HOLDINGS: ' DELIMITED BY SIZE
001410            WS-ED-CNT4     DELIMITED BY SIZE
001420       INTO WS-CURR-LINE.
001430     PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT.
001440*
001450 2100-WRITE-ONE-FUND-LINE-EXIT.
001460     EXIT.
001470*
001480 3000-BUILD-OVERLAP-SECTION.
001490     MOVE SPACE TO WS-CURR-LINE.
001500     MOVE 'STOCK OVERLAP ANALYSIS' TO WS-CURR-LINE.
001510     PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT.
001520
001530     MOVE MF-C-STOCK-TOT TO WS-ED-CNT4.
001540     MOVE SPACE TO WS-CURR-LINE.
001550     STRING 'TOTAL UNIQUE STOCKS: ' DELIMITED BY SIZE
001560            WS-ED-CNT4              DELIMITED BY SIZE
001570       INTO WS-CURR-LINE.
001580     PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT.
001590
001600     MOVE MF-C-AVG-OVERLAP TO WS-ED-PCT.
001610     MOVE SPACE TO WS-CURR-LINE.
001620     STRING 'AVERAGE OVERLAP: ' DELIMITED BY SIZE
001630            WS-ED-PCT          DELIMITED BY SIZE
001640            '%'                DELIMITED BY SIZE
001650       INTO WS-CURR-LINE.
001660     PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT.
001670*
001680 3000-BUILD-OVERLAP-SECTION-EXIT.
001690     EXIT.
001700*
001710 4000-BUILD-CONCENTRATION-TABLE.
001720     MOVE ZERO TO WS-SHOWN-CNT.
001730     IF MF-C-STOCK-TOT = ZERO
001740        GO TO 4000-BUILD-CONCENTRATION-TABLE-EXIT
001750     END-IF.
001760
001770     PERFORM 4050-COUNT-CONCENTRATED
001780        THRU 4050-COUNT-CONCENTRATED-EXIT
001790        VARYING MF-C-STOCK-IDX FROM 1 BY 1
001800        UNTIL MF-C-STOCK-IDX > MF-C-STOCK-TOT.
001810
001820     IF WS-SHOWN-CNT = ZERO
001830        GO TO 4000-BUILD-CONCENTRATION-TABLE-EXIT
001840     END-IF.
001850
001860     MOVE SPACE TO WS-CURR-LINE.
001870     MOVE 'CONCENTRATION RISK' TO WS-CURR-LINE.
001880     PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT.
001890
001900     MOVE SPACE TO WS-CURR-LINE.
001910     STRING 'ISIN           | NAME                         |'
001920                                              DELIMITED BY SIZE
001930            ' ETF COUNT     | TOTAL WEIGHT  |'  DELIMITED BY SIZE
001935            ' AVG WT/ETF '                    DELIMITED BY SIZE
001940       INTO WS-CURR-LINE.
001950     PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT.
001960
001970     PERFORM 4100-WRITE-ONE-CONC-ROW
001980        THRU 4100-WRITE-ONE-CONC-ROW-EXIT
001990        VARYING MF-C-STOCK-IDX FROM 1 BY 1
002000        UNTIL MF-C-STOCK-IDX > MF-C-STOCK-TOT.
002010*
002020 4000-BUILD-CONCENTRATION-TABLE-EXIT.
002030     EXIT.
002040*
002050 4050-COUNT-CONCENTRATED.
002060     IF MF-C-S-APPEAR-CNT(MF-C-STOCK-IDX) > 1
002070        ADD 1 TO WS-SHOWN-CNT
002080     END-IF.
002090*
002100 4050-COUNT-CONCENTRATED-EXIT.
002110     EXIT.
002120*
002130 4100-WRITE-ONE-CONC-ROW.
002140     IF MF-C-S-APPEAR-CNT(MF-C-STOCK-IDX) NOT > 1
002150        GO TO 4100-WRITE-ONE-CONC-ROW-EXIT
002160     END-IF.
002170
002180     MOVE MF-C-S-APPEAR-CNT(MF-C-STOCK-IDX) TO WS-ED-CNT2.
002185     MOVE ETF-FUND-COUNT TO WS-ED-CNT2B.
002190     MOVE SPACE TO WS-ED-KOFN.
002200     STRING WS-ED-CNT2               DELIMITED BY SIZE
002210            '/'                       DELIMITED BY SIZE
002220            WS-ED-CNT2B               DELIMITED BY SIZE
002230       INTO WS-ED-KOFN.
002240
002250     MOVE MF-C-S-TOTAL-WT(MF-C-STOCK-IDX) TO WS-ED-WT4.
002255     MOVE MF-C-S-AVG-WT(MF-C-STOCK-IDX) TO WS-ED-AVGWT.
002260     MOVE SPACE TO WS-CURR-LINE.
002270     STRING MF-C-S-STOCK-ISIN(MF-C-STOCK-IDX)(1:12)
002280                                              DELIMITED BY SIZE
002290            ' | '                             DELIMITED BY SIZE
002300            MF-C-S-STOCK-NAME(MF-C-STOCK-IDX)(1:28)
002310                                              DELIMITED BY SIZE
002320            ' | '                             DELIMITED BY SIZE
002330            WS-ED-KOFN                        DELIMITED BY SIZE
002340            ' | '                             DELIMITED BY SIZE
002350            WS-ED-WT4                         DELIMITED BY SIZE
002355            '% | '                            DELIMITED BY SIZE
002358            WS-ED-AVGWT                       DELIMITED BY SIZE
002360            '%'                               DELIMITED BY SIZE
002370       INTO WS-CURR-LINE.
002380     PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT.
002390*
002400 4100-WRITE-ONE-CONC-ROW-EXIT.
002410     EXIT.
002420*
002430 5000-BUILD-PAIRWISE-SECTION.
002440     IF MF-C-PAIR-TOT = ZERO
002450        GO TO 5000-BUILD-PAIRWISE-SECTION-EXIT
002460     END-IF.
002470
002480     MOVE SPACE TO WS-CURR-LINE.
002490     MOVE 'PAIRWISE COMPARISON' TO WS-CURR-LINE.
002500     PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT.
002510
002520     PERFORM 5100-WRITE-ONE-PAIR-LINE
002530        THRU 5100-WRITE-ONE-PAIR-LINE-EXIT
002540        VARYING MF-C-PAIR-IDX FROM 1 BY 1
002550        UNTIL MF-C-PAIR-IDX > MF-C-PAIR-TOT.
002560*
002570 5000-BUILD-PAIRWISE-SECTION-EXIT.
002580     EXIT.
002590*
002600 5100-WRITE-ONE-PAIR-LINE.
002610     MOVE MF-C-P-OVERLAP-PCT(MF-C-PAIR-IDX) TO WS-ED-PCT.
002620     MOVE MF-C-P-COMMON-CNT(MF-C-PAIR-IDX)  TO WS-ED-CNT4.
002630     MOVE SPACE TO WS-CURR-LINE.
002640     STRING MF-C-P-ETF1-ISIN(MF-C-PAIR-IDX)  DELIMITED BY SIZE
002650            ' VS '                            DELIMITED BY SIZE
002660            MF-C-P-ETF2-ISIN(MF-C-PAIR-IDX)   DELIMITED BY SIZE
002670            ': OVERLAP '                      DELIMITED BY SIZE
002680            WS-ED-PCT                         DELIMITED BY SIZE
002690            '%  COMMON '                      DELIMITED BY SIZE
002700            WS-ED-CNT4                        DELIMITED BY SIZE
002710       INTO WS-CURR-LINE.
002720     PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT.
002730*
002740 5100-WRITE-ONE-PAIR-LINE-EXIT.
002750     EXIT.
002760*
002770 9000-BUILD-FOOTER.
002780     MOVE WK-RULE-80      TO WS-CURR-LINE.
002790     PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT.
002795     MOVE SPACE TO WS-DYN-TEXT.
002797     MOVE WK-TITLE-FOOTER TO WS-DYN-TEXT.
002800     PERFORM 9750-CENTER-LINE THRU 9750-CENTER-LINE-EXIT.
002820     MOVE WK-RULE-80      TO WS-CURR-LINE.
002830     PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT.
002840*
002850 9000-BUILD-FOOTER-EXIT.
002860     EXIT.
002870*
002871 9700-CALC-TRIM-LEN.
002872     MOVE 80 TO WS-SCAN-POS.
002873     PERFORM 9710-SCAN-BACK
002874        THRU 9710-SCAN-BACK-EXIT
002875        UNTIL WS-SCAN-POS < 1
002876        OR WS-DYN-TEXT(WS-SCAN-POS:1) NOT = SPACE.
002877     MOVE WS-SCAN-POS TO WS-DYN-LEN.
002878*
002879 9700-CALC-TRIM-LEN-EXIT.
002880     EXIT.
002881*
002882 9710-SCAN-BACK.
002883     SUBTRACT 1 FROM WS-SCAN-POS.
002884*
002885 9710-SCAN-BACK-EXIT.
002886     EXIT.
002887*
002888 9750-CENTER-LINE.
002889     PERFORM 9700-CALC-TRIM-LEN THRU 9700-CALC-TRIM-LEN-EXIT.
002890     MOVE SPACE TO WS-CURR-LINE.
002891     IF WS-DYN-LEN = ZERO
002892        GO TO 9750-CENTER-LINE-EXIT
002893     END-IF.
002894
002895     COMPUTE WS-DYN-PAD  = 80 - WS-DYN-LEN.
002896     COMPUTE WS-DYN-LEFT = WS-DYN-PAD / 2.
002897     MOVE WS-DYN-TEXT(1:WS-DYN-LEN)
002898          TO WS-CURR-LINE(WS-DYN-LEFT + 1 : WS-DYN-LEN).
002899     PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT.
002900*
002901 9750-CENTER-LINE-EXIT.
002902     EXIT.
002903*
002904 9800-ADD-LINE.
002906     IF RPT-C-LINE-TOT >= 500
002908        GO TO 9800-ADD-LINE-EXIT
002910     END-IF.
002912
002914     ADD 1 TO RPT-C-LINE-TOT.
002916     MOVE WS-CURR-LINE TO RPT-C-LINE-TEXT(RPT-C-LINE-TOT).
002918     MOVE SPACE TO WS-CURR-LINE.
002920*
002922 9800-ADD-LINE-EXIT.
002924     EXIT.
