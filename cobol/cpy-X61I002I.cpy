000100* **++ Area risultati aggregati analisi multi-fondo
000200  01  MF-:X:-RESULTS.
000300      03  MF-:X:-AVG-OVERLAP          PIC 9(3)V99.
000400      03  MF-:X:-PAIR-TOT             PIC 9(3)   COMP.
000500      03  MF-:X:-PAIR-TB OCCURS 0 TO 200 TIMES
000600              DEPENDING ON MF-:X:-PAIR-TOT
000700              INDEXED BY MF-:X:-PAIR-IDX.
000800          05  MF-:X:-P-ETF1-ISIN       PIC X(12).
000900          05  MF-:X:-P-ETF2-ISIN       PIC X(12).
001000          05  MF-:X:-P-OVERLAP-PCT     PIC 9(3)V99.
001100          05  MF-:X:-P-DIVERS-SCORE    PIC 9(3)V9.
001200          05  MF-:X:-P-COMMON-CNT      PIC 9(4).
001300          05  FILLER                   PIC X(06).
001400      03  MF-:X:-STOCK-TOT            PIC 9(4)   COMP.
001500      03  MF-:X:-STOCK-TB OCCURS 0 TO 2000 TIMES
001600              DEPENDING ON MF-:X:-STOCK-TOT
001700              INDEXED BY MF-:X:-STOCK-IDX.
001800          05  MF-:X:-S-STOCK-ISIN      PIC X(12).
001900          05  MF-:X:-S-STOCK-NAME      PIC X(30).
002000          05  MF-:X:-S-APPEAR-CNT      PIC 9(3).
002100          05  MF-:X:-S-TOTAL-WT        PIC 9(4)V99.
002200          05  MF-:X:-S-AVG-WT          PIC 9(3)V99.
002300          05  FILLER                   PIC X(07).
