000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    X61R001.
000030 AUTHOR.        R. CONTI.
000040 INSTALLATION.  MI2457 - INVESTMENT RESEARCH.
000050 DATE-WRITTEN.  06/24/91.
000060 DATE-COMPILED.
000070 SECURITY.      NON-CONFIDENTIAL.
000080*----------------------------------------------------------------
000090* X61R001
000100* **++ routine di stampa per il report a due fondi: intestazione,
000110* **++ blocco primi 5 titoli per fondo, riepilogo overlap,
000120* **++ confronto posizioni, tabella posizioni comuni e fascia di
000130* **++ raccomandazione. Costruisce solo righe in memoria (tabella
000140* **++ RPT-C-LINES), la scrittura su ANALYSIS-REPORT resta a
000150* **++ carico del driver X61B001.
000160*----------------------------------------------------------------
000170*CHANGE LOG
000180*----------------------------------------------------------------
000190* DATA       INIZ  RICHIESTA    DESCRIZIONE                  TAG
000200*----------------------------------------------------------------
000210* 06/24/91   RC    MI2457-0104  PRIMA STESURA DEL PROGRAMMA
000220* 11/03/93   LDV   MI2457-0206  AGGIUNTA SEZIONE TOP 5 TITOLI
000230*                               PER FONDO
000240* 01/30/95   GM    MI2457-0236  AGGIUNTA TABELLA POSIZIONI
000250*                               COMUNI CON SEPARATORE A TRATTINI
000260* 09/12/96   GM    MI2457-0262  CORRETTO CENTRAGGIO TITOLI CON
000270*                               ROUTINE DI TRIM MANUALE
000280* 05/21/01   SC    MI2457-0356  CORRETTO CENTRAGGIO TITOLO
000290*                               BLOCCO FONDO SU RICHIESTA DRIVER
000291* 09/14/01   SC    MI2457-0362  BANNER E FOOTER ORA PASSANO PER
000292*                               9750-CENTER-LINE (PRIMA ERANO
000293*                               MOVE DIRETTI, MAL CENTRATI) -
000294*                               TABELLA POSIZIONI COMUNI: AGGIUNTA
000296*                               COLONNA ETF2 MANCANTE - RIMOSSO
000298*                               PARM AN-PARMS, INUTILIZZATO QUI
000300*----------------------------------------------------------------
000310 ENVIRONMENT DIVISION.
000320 CONFIGURATION SECTION.
000330 SOURCE-COMPUTER.    IBM-370.
000340 OBJECT-COMPUTER.    IBM-370.
000350 SPECIAL-NAMES.
000360     C01 IS TOP-OF-FORM.
000370 INPUT-OUTPUT SECTION.
000380 FILE-CONTROL.
000390*
000400 DATA DIVISION.
000410 FILE SECTION.
000420*
000430 WORKING-STORAGE SECTION.
000440 01  WK-LITERALS.
000450     03  WK-RULE-80                  PIC X(80)  VALUE ALL '='.
000460     03  WK-DASH-80                  PIC X(80)  VALUE ALL '-'.
000470     03  WK-TITLE-BANNER             PIC X(40)  VALUE
000480         'ETF OVERLAP ANALYSIS REPORT'.
000490     03  WK-TITLE-FOOTER             PIC X(40)  VALUE
000500         'END OF REPORT'.
000510     03  WK-TOP5-MAX                 PIC 9(1)   VALUE 5.
000515     03  FILLER                      PIC X(02).
000520*
000530 01  LS-UTILS.
000540     03  WS-CUR-FUND-IDX             PIC 9(3)   COMP VALUE ZERO.
000550     03  WS-CUR-LABEL                PIC X(5)   VALUE SPACE.
000560     03  IDX                         PIC 9(9)   COMP VALUE ZERO.
000570     03  IDX-N                       PIC 9(3)         VALUE ZERO.
000580     03  IDX-X REDEFINES IDX-N       PIC X(3).
000590     03  W-IDX                       PIC 9(9)   COMP VALUE ZERO.
000600     03  W-IDX-N                     PIC 9(3)         VALUE ZERO.
000610     03  W-IDX-X REDEFINES W-IDX-N   PIC X(3).
000620     03  WS-BEST-IDX                 PIC 9(4)   COMP VALUE ZERO.
000630     03  WS-BEST-WT                  PIC 9(3)V99      VALUE ZERO.
000640     03  WS-TOP5-CNT                 PIC 9(1)   COMP VALUE ZERO.
000645     03  FILLER                      PIC X(03).
000650*
000660 01  WS-HOLD-USED-AREA.
000670     03  WS-HOLD-USED OCCURS 300 TIMES PIC X(1).
000675     03  FILLER                      PIC X(01).
000680*
000690 01  WS-EDIT-AREA.
000700     05  WS-ED-WT                    PIC ZZ9.99.
000710     05  WS-ED-WT2                   PIC ZZ9.99.
000715     05  WS-ED-WT3                   PIC ZZ9.99.
000720     05  WS-ED-SCORE                 PIC ZZ9.9.
000730     05  WS-ED-CNT4                  PIC ZZZ9.
000740     05  WS-ED-CNT3                  PIC ZZ9.
000745     05  WS-ED-CNT3-X REDEFINES WS-ED-CNT3 PIC X(3).
000750     05  FILLER                      PIC X(04).
000760*
000770 01  WS-DYNAMIC-TEXT-AREA.
000780     05  WS-DYN-TEXT                 PIC X(80)  VALUE SPACE.
000790     05  WS-DYN-LEN                  PIC 9(2)   COMP VALUE ZERO.
000800     05  WS-DYN-PAD                  PIC 9(2)   COMP VALUE ZERO.
000810     05  WS-DYN-LEFT                 PIC 9(2)   COMP VALUE ZERO.
000820     05  WS-SCAN-POS                 PIC S9(3)  COMP VALUE ZERO.
000825     05  FILLER                      PIC X(02).
000830*
000840 01  WS-CURR-LINE-AREA.
000850     05  WS-CURR-LINE                PIC X(132) VALUE SPACE.
000855     05  FILLER                      PIC X(02).
000860*
000870     COPY X61MCFMT.
000880*
000890 LINKAGE SECTION.
000900     COPY X61MIO.
000920     COPY X61D002I REPLACING ==:X:== BY ==C==.
000930     COPY X61D002O REPLACING ==:X:== BY ==C==.
000940     COPY X61RPTL  REPLACING ==:X:== BY ==C==.
000950*
000960 PROCEDURE DIVISION USING ETF-FUND-TABLE-AREA
000980                          PR-C-IN
000990                          PR-C-OUT
001000                          RPT-C-LINES.
001010*
001020 0000-MAIN.
001030     MOVE ZERO TO RPT-C-LINE-TOT.
001040
001050     PERFORM 1000-BUILD-BANNER
001060        THRU 1000-BUILD-BANNER-EXIT.
001070
001080     MOVE PR-C-FUND1-IDX TO WS-CUR-FUND-IDX.
001090     MOVE 'ETF 1' TO WS-CUR-LABEL.
001100     PERFORM 2000-BUILD-FUND-BLOCK
001110        THRU 2000-BUILD-FUND-BLOCK-EXIT.
001120
001130     MOVE PR-C-FUND2-IDX TO WS-CUR-FUND-IDX.
001140     MOVE 'ETF 2' TO WS-CUR-LABEL.
001150     PERFORM 2000-BUILD-FUND-BLOCK
001160        THRU 2000-BUILD-FUND-BLOCK-EXIT.
001170
001180     PERFORM 3000-BUILD-OVERLAP-SUMMARY
001190        THRU 3000-BUILD-OVERLAP-SUMMARY-EXIT.
001200
001210     PERFORM 3500-BUILD-HOLDINGS-COMPARISON
001220        THRU 3500-BUILD-HOLDINGS-COMPARISON-EXIT.
001230
001240     IF PR-C-COMMON-TOT > 0
001250        PERFORM 4000-BUILD-COMMON-TABLE
001260           THRU 4000-BUILD-COMMON-TABLE-EXIT
001270     END-IF.
001280
001290     PERFORM 5000-BUILD-RECOMMENDATIONS
001300        THRU 5000-BUILD-RECOMMENDATIONS-EXIT.
001310
001320     PERFORM 9000-BUILD-FOOTER
001330        THRU 9000-BUILD-FOOTER-EXIT.
001340
001350     GOBACK.
001360*
001370 1000-BUILD-BANNER.
001380     MOVE WK-RULE-80     TO WS-CURR-LINE.
001390     PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT.
001400     MOVE SPACE TO WS-DYN-TEXT.
001405     MOVE WK-TITLE-BANNER TO WS-DYN-TEXT.
001410     PERFORM 9750-CENTER-LINE THRU 9750-CENTER-LINE-EXIT.
001420     MOVE WK-RULE-80     TO WS-CURR-LINE.
001430     PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT.
001440*
001450 1000-BUILD-BANNER-EXIT.
001460     EXIT.
001470*
001480 2000-BUILD-FUND-BLOCK.
001490     MOVE SPACE TO WS-DYN-TEXT.
001500     STRING WS-CUR-LABEL             DELIMITED BY SIZE
001510            ': '                      DELIMITED BY SIZE
001520            ETF-FUND-NAME(WS-CUR-FUND-IDX)
001530                                       DELIMITED BY SIZE
001540            ' ('                      DELIMITED BY SIZE
001550            ETF-FUND-ISIN(WS-CUR-FUND-IDX)
001560                                       DELIMITED BY SIZE
001570            ')'                        DELIMITED BY SIZE
001580       INTO WS-DYN-TEXT.
001590     PERFORM 9750-CENTER-LINE THRU 9750-CENTER-LINE-EXIT.
001600
001610     MOVE WK-DASH-80 TO WS-CURR-LINE.
001620     PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT.
001630
001640     MOVE ETF-HOLDING-COUNT(WS-CUR-FUND-IDX) TO WS-ED-CNT4.
001650     MOVE SPACE TO WS-CURR-LINE.
001660     STRING 'HOLDINGS: ' DELIMITED BY SIZE
001670            WS-ED-CNT4  DELIMITED BY SIZE
001680       INTO WS-CURR-LINE.
001690     PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT.
001700
001710     MOVE 'TOP 5 HOLDINGS:' TO WS-CURR-LINE.
001720     PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT.
001730
001740     PERFORM 2100-FIND-TOP5
001750        THRU 2100-FIND-TOP5-EXIT.
001760*
001770 2000-BUILD-FUND-BLOCK-EXIT.
001780     EXIT.
001790*
001800 2100-FIND-TOP5.
001810     MOVE ZERO TO WS-TOP5-CNT.
001820     IF ETF-HOLDING-COUNT(WS-CUR-FUND-IDX) = ZERO
001830        GO TO 2100-FIND-TOP5-EXIT
001840     END-IF.
001850
001860     PERFORM 2110-CLEAR-USED-FLAGS
001870        THRU 2110-CLEAR-USED-FLAGS-EXIT
001880        VARYING IDX FROM 1 BY 1
001890        UNTIL IDX > ETF-HOLDING-COUNT(WS-CUR-FUND-IDX).
001900
001910     PERFORM 2200-FIND-ONE-TOP
001920        THRU 2200-FIND-ONE-TOP-EXIT
001930        VARYING W-IDX FROM 1 BY 1
001940        UNTIL W-IDX > WK-TOP5-MAX
001950        OR W-IDX > ETF-HOLDING-COUNT(WS-CUR-FUND-IDX).
001960*
001970 2100-FIND-TOP5-EXIT.
001980     EXIT.
001990*
002000 2110-CLEAR-USED-FLAGS.
002010     MOVE 'N' TO WS-HOLD-USED(IDX).
002020*
002030 2110-CLEAR-USED-FLAGS-EXIT.
002040     EXIT.
002050*
002060 2200-FIND-ONE-TOP.
002070     MOVE ZERO TO WS-BEST-IDX.
002080     MOVE ZERO TO WS-BEST-WT.
002090
002100     PERFORM 2210-TEST-ONE-HOLDING
002110        THRU 2210-TEST-ONE-HOLDING-EXIT
002120        VARYING IDX FROM 1 BY 1
002130        UNTIL IDX > ETF-HOLDING-COUNT(WS-CUR-FUND-IDX).
002140
002150     IF WS-BEST-IDX = ZERO
002160        GO TO 2200-FIND-ONE-TOP-EXIT
002170     END-IF.
002180
002190     MOVE 'Y' TO WS-HOLD-USED(WS-BEST-IDX).
002200     PERFORM 2300-WRITE-TOP5-LINE
002210        THRU 2300-WRITE-TOP5-LINE-EXIT.
002220*
002230 2200-FIND-ONE-TOP-EXIT.
002240     EXIT.
002250*
002260 2210-TEST-ONE-HOLDING.
002270     IF WS-HOLD-USED(IDX) = 'Y'
002280        GO TO 2210-TEST-ONE-HOLDING-EXIT
002290     END-IF.
002300
002310     IF ETF-HOLD-WEIGHT(WS-CUR-FUND-IDX, IDX) > WS-BEST-WT
002320        MOVE ETF-HOLD-WEIGHT(WS-CUR-FUND-IDX, IDX) TO WS-BEST-WT
002330        MOVE IDX TO WS-BEST-IDX
002340     END-IF.
002350*
002360 2210-TEST-ONE-HOLDING-EXIT.
002370     EXIT.
002380*
002390 2300-WRITE-TOP5-LINE.
002400     MOVE ETF-HOLD-WEIGHT(WS-CUR-FUND-IDX, WS-BEST-IDX) TO WS-ED-WT.
002410     MOVE SPACE TO WS-CURR-LINE.
002420     STRING '  - '                           DELIMITED BY SIZE
002430            ETF-HOLD-STOCK-NAME(WS-CUR-FUND-IDX, WS-BEST-IDX)
002440                                              DELIMITED BY SIZE
002450            ': '                              DELIMITED BY SIZE
002460            WS-ED-WT                          DELIMITED BY SIZE
002470            '% (ISIN: '                       DELIMITED BY SIZE
002480            ETF-HOLD-STOCK-ISIN(WS-CUR-FUND-IDX, WS-BEST-IDX)
002490                                              DELIMITED BY SIZE
002500            ')'                               DELIMITED BY SIZE
002510       INTO WS-CURR-LINE.
002520     PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT.
002530*
002540 2300-WRITE-TOP5-LINE-EXIT.
002550     EXIT.
002560*
002570 3000-BUILD-OVERLAP-SUMMARY.
002580     MOVE SPACE TO WS-CURR-LINE.
002590     MOVE 'OVERLAP SUMMARY' TO WS-CURR-LINE.
002600     PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT.
002610
002620     MOVE PR-C-OVERLAP-PCT TO WS-ED-WT.
002630     MOVE SPACE TO WS-CURR-LINE.
002640     STRING 'TOTAL OVERLAP: ' DELIMITED BY SIZE
002650            WS-ED-WT         DELIMITED BY SIZE
002660            '%'              DELIMITED BY SIZE
002670       INTO WS-CURR-LINE.
002680     PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT.
002690
002700     MOVE PR-C-DIVERS-SCORE TO WS-ED-SCORE.
002710     MOVE SPACE TO WS-CURR-LINE.
002720     STRING 'DIVERSIFICATION SCORE: ' DELIMITED BY SIZE
002730            WS-ED-SCORE               DELIMITED BY SIZE
002740            '/100'                    DELIMITED BY SIZE
002750       INTO WS-CURR-LINE.
002760     PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT.
002770
002780     MOVE PR-C-COMMON-TOT TO WS-ED-CNT4.
002790     MOVE SPACE TO WS-CURR-LINE.
002800     STRING 'COMMON HOLDINGS: ' DELIMITED BY SIZE
002810            WS-ED-CNT4          DELIMITED BY SIZE
002820       INTO WS-CURR-LINE.
002830     PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT.
002840*
002850 3000-BUILD-OVERLAP-SUMMARY-EXIT.
002860     EXIT.
002870*
002880 3500-BUILD-HOLDINGS-COMPARISON.
002890     MOVE SPACE TO WS-CURR-LINE.
002900     MOVE 'HOLDINGS COMPARISON' TO WS-CURR-LINE.
002910     PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT.
002920
002930     MOVE ETF-HOLDING-COUNT(PR-C-FUND1-IDX) TO WS-ED-CNT4.
002940     SUBTRACT PR-C-COMMON-TOT
002950         FROM ETF-HOLDING-COUNT(PR-C-FUND1-IDX)
002960         GIVING WS-ED-CNT3.
002970     MOVE SPACE TO WS-CURR-LINE.
002980     STRING 'ETF 1 TOTAL: ' DELIMITED BY SIZE
002990            WS-ED-CNT4     DELIMITED BY SIZE
003000            '  UNIQUE: '   DELIMITED BY SIZE
003010            WS-ED-CNT3     DELIMITED BY SIZE
003020       INTO WS-CURR-LINE.
003030     PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT.
003040
003050     MOVE ETF-HOLDING-COUNT(PR-C-FUND2-IDX) TO WS-ED-CNT4.
003060     SUBTRACT PR-C-COMMON-TOT
003070         FROM ETF-HOLDING-COUNT(PR-C-FUND2-IDX)
003080         GIVING WS-ED-CNT3.
003090     MOVE SPACE TO WS-CURR-LINE.
003100     STRING 'ETF 2 TOTAL: ' DELIMITED BY SIZE
003110            WS-ED-CNT4     DELIMITED BY SIZE
003120            '  UNIQUE: '   DELIMITED BY SIZE
003130            WS-ED-CNT3     DELIMITED BY SIZE
003140       INTO WS-CURR-LINE.
003150     PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT.
003160*
003170 3500-BUILD-HOLDINGS-COMPARISON-EXIT.
003180     EXIT.
003190*
003200 4000-BUILD-COMMON-TABLE.
003210     MOVE SPACE TO WS-CURR-LINE.
003220     MOVE 'COMMON HOLDINGS' TO WS-CURR-LINE.
003230     PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT.
003240
003250     MOVE SPACE TO WS-CURR-LINE.
003260     STRING 'ISIN           | NAME                         |'
003270                                              DELIMITED BY SIZE
003280            ' WEIGHT  | ETF1    | ETF2    '    DELIMITED BY SIZE
003290       INTO WS-CURR-LINE.
003300     PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT.
003310
003320     MOVE WK-DASH-80 TO WS-CURR-LINE.
003330     PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT.
003340
003350     PERFORM 4100-WRITE-ONE-COMMON-ROW
003360        THRU 4100-WRITE-ONE-COMMON-ROW-EXIT
003370        VARYING PR-C-COM-IDX FROM 1 BY 1
003380        UNTIL PR-C-COM-IDX > PR-C-COMMON-TOT.
003390*
003400 4000-BUILD-COMMON-TABLE-EXIT.
003410     EXIT.
003420*
003430 4100-WRITE-ONE-COMMON-ROW.
003440     MOVE PR-C-COM-MIN-WT(PR-C-COM-IDX)  TO WS-ED-WT.
003450     MOVE PR-C-COM-ETF1-WT(PR-C-COM-IDX) TO WS-ED-WT2.
003455     MOVE PR-C-COM-ETF2-WT(PR-C-COM-IDX) TO WS-ED-WT3.
003460     MOVE SPACE TO WS-CURR-LINE.
003470     STRING PR-C-COM-STOCK-ISIN(PR-C-COM-IDX)(1:12)
003480                                              DELIMITED BY SIZE
003490            ' | '                             DELIMITED BY SIZE
003500            PR-C-COM-STOCK-NAME(PR-C-COM-IDX)(1:28)
003510                                              DELIMITED BY SIZE
003520            ' | '                             DELIMITED BY SIZE
003530            WS-ED-WT                          DELIMITED BY SIZE
003540            '% | '                            DELIMITED BY SIZE
003550            WS-ED-WT2                         DELIMITED BY SIZE
003555            '% | '                            DELIMITED BY SIZE
003558            WS-ED-WT3                         DELIMITED BY SIZE
003560            '%'                                DELIMITED BY SIZE
003570       INTO WS-CURR-LINE.
003580     PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT.
003590*
003600 4100-WRITE-ONE-COMMON-ROW-EXIT.
003610     EXIT.
003620*
003630 5000-BUILD-RECOMMENDATIONS.
003640     MOVE SPACE TO WS-CURR-LINE.
003650     MOVE 'RECOMMENDATIONS' TO WS-CURR-LINE.
003660     PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT.
003670
003680     PERFORM 5100-FIND-BAND
003690        THRU 5100-FIND-BAND-EXIT
003700        VARYING RB-IDX FROM 1 BY 1
003710        UNTIL RB-IDX > RB-TOT
003720        OR (PR-C-DIVERS-SCORE >= RB-MIN-SCORE(RB-IDX)
003730           AND PR-C-DIVERS-SCORE <= RB-MAX-SCORE(RB-IDX)).
003740
003750     IF RB-IDX > RB-TOT
003760        GO TO 5000-BUILD-RECOMMENDATIONS-EXIT
003770     END-IF.
003780
003790     PERFORM 5200-WRITE-BAND-LINES
003800        THRU 5200-WRITE-BAND-LINES-EXIT.
003810*
003820 5000-BUILD-RECOMMENDATIONS-EXIT.
003830     EXIT.
003840*
003850 5100-FIND-BAND.
003860     CONTINUE.
003870*
003880 5100-FIND-BAND-EXIT.
003890     EXIT.
003900*
003910 5200-WRITE-BAND-LINES.
003920     IF RB-LINE-1(RB-IDX) NOT = SPACE
003930        MOVE SPACE TO WS-CURR-LINE
003940        STRING RB-MARKER(RB-IDX) ' ' RB-LINE-1(RB-IDX)
003950           DELIMITED BY SIZE INTO WS-CURR-LINE
003960        PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT
003970     END-IF.
003980
003990     IF RB-LINE-2(RB-IDX) NOT = SPACE
004000        MOVE SPACE TO WS-CURR-LINE
004010        STRING RB-MARKER(RB-IDX) ' ' RB-LINE-2(RB-IDX)
004020           DELIMITED BY SIZE INTO WS-CURR-LINE
004030        PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT
004040     END-IF.
004050
004060     IF RB-LINE-3(RB-IDX) NOT = SPACE
004070        MOVE SPACE TO WS-CURR-LINE
004080        STRING RB-MARKER(RB-IDX) ' ' RB-LINE-3(RB-IDX)
004090           DELIMITED BY SIZE INTO WS-CURR-LINE
004100        PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT
004110     END-IF.
004120
004130     IF RB-LINE-4(RB-IDX) NOT = SPACE
004140        MOVE SPACE TO WS-CURR-LINE
004150        STRING RB-MARKER(RB-IDX) ' ' RB-LINE-4(RB-IDX)
004160           DELIMITED BY SIZE INTO WS-CURR-LINE
004170        PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT
004180     END-IF.
004190*
004200 5200-WRITE-BAND-LINES-EXIT.
004210     EXIT.
004220*
004230 9000-BUILD-FOOTER.
004240     MOVE WK-RULE-80      TO WS-CURR-LINE.
004250     PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT.
004255     MOVE SPACE TO WS-DYN-TEXT.
004257     MOVE WK-TITLE-FOOTER TO WS-DYN-TEXT.
004270     PERFORM 9750-CENTER-LINE THRU 9750-CENTER-LINE-EXIT.
004280     MOVE WK-RULE-80      TO WS-CURR-LINE.
004290     PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT.
004300*
004310 9000-BUILD-FOOTER-EXIT.
004320     EXIT.
004330*
004340 9700-CALC-TRIM-LEN.
004350     MOVE 80 TO WS-SCAN-POS.
004360     PERFORM 9710-SCAN-BACK
004370        THRU 9710-SCAN-BACK-EXIT
004380        UNTIL WS-SCAN-POS < 1
004390        OR WS-DYN-TEXT(WS-SCAN-POS:1) NOT = SPACE.
004400     MOVE WS-SCAN-POS TO WS-DYN-LEN.
004410*
004420 9700-CALC-TRIM-LEN-EXIT.
004430     EXIT.
004440*
004450 9710-SCAN-BACK.
004460     SUBTRACT 1 FROM WS-SCAN-POS.
004470*
004480 9710-SCAN-BACK-EXIT.
004490     EXIT.
004500*
004510 9750-CENTER-LINE.
004520     PERFORM 9700-CALC-TRIM-LEN THRU 9700-CALC-TRIM-LEN-EXIT.
004530     MOVE SPACE TO WS-CURR-LINE.
004540     IF WS-DYN-LEN = ZERO
004550        GO TO 9750-CENTER-LINE-EXIT
004560     END-IF.
004570
004580     COMPUTE WS-DYN-PAD  = 80 - WS-DYN-LEN.
004590     COMPUTE WS-DYN-LEFT = WS-DYN-PAD / 2.
004600     MOVE WS-DYN-TEXT(1:WS-DYN-LEN)
004610          TO WS-CURR-LINE(WS-DYN-LEFT + 1 : WS-DYN-LEN).
004620     PERFORM 9800-ADD-LINE THRU 9800-ADD-LINE-EXIT.
004630*
004640 9750-CENTER-LINE-EXIT.
004650     EXIT.
004660*
004670 9800-ADD-LINE.
004680     IF RPT-C-LINE-TOT >= 500
004690        GO TO 9800-ADD-LINE-EXIT
004700     END-IF.
004710
004720     ADD 1 TO RPT-C-LINE-TOT.
004730     MOVE WS-CURR-LINE TO RPT-C-LINE-TEXT(RPT-C-LINE-TOT).
004740     MOVE SPACE TO WS-CURR-LINE.
004750*
004760 9800-ADD-LINE-EXIT.
004770     EXIT.
