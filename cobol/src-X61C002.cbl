000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    X61C002.
000030 AUTHOR.        R. CONTI.
000040 INSTALLATION.  MI2457 - INVESTMENT RESEARCH.
000050 DATE-WRITTEN.  06/17/91.
000060 DATE-COMPILED.
000070 SECURITY.      NON-CONFIDENTIAL.
000080*----------------------------------------------------------------
000090* X61C002
000100* **++ routine di aggregazione multi-fondo: richiama X61C001 per
000110* **++ ciascuna coppia non ordinata di fondi (I < J) e calcola
000120* **++ inoltre la concentrazione dei titoli su tutti i fondi
000130* **++ caricati in tabella (numero di fondi che detengono ciascun
000140* **++ titolo e peso cumulato). Non effettua I/O su file.
000150*----------------------------------------------------------------
000160*CHANGE LOG
000170*----------------------------------------------------------------
000180* DATA       INIZ  RICHIESTA    DESCRIZIONE                  TAG
000190*----------------------------------------------------------------
000200* 06/17/91   RC    MI2457-0103  PRIMA STESURA DEL PROGRAMMA
000210* 02/19/92   RC    MI2457-0119  ALLINEATO A X61C001 PER IL
000220*                               CONFRONTO ISIN
000230* 07/22/94   LDV   MI2457-0220  ESTESA TABELLA TITOLI A 2000
000240*                               ELEMENTI DISTINTI
000250* 01/30/95   GM    MI2457-0235  AGGIUNTO ORDINAMENTO DECRESCENTE
000260*                               PER APPEAR-COUNT/TOTAL-WEIGHT
000270* 09/12/96   GM    MI2457-0261  CORRETTO ARROTONDAMENTO MEDIE
000280*                               OVERLAP E PESO MEDIO
000290* 04/08/98   PB    MI2457-0302  VERIFICA DATA ANNO 2000 - NESSUN
000300*                               CAMPO DATA PRESENTE IN QUESTO
000310*                               PROGRAMMA, NESSUNA MODIFICA
000320*----------------------------------------------------------------
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SOURCE-COMPUTER.    IBM-370.
000360 OBJECT-COMPUTER.    IBM-370.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM.
000390 INPUT-OUTPUT SECTION.
000400 FILE-CONTROL.
000410*
000420 DATA DIVISION.
000430 FILE SECTION.
000440*
000450 WORKING-STORAGE SECTION.
000460 01  WK-LITERALS.
000470     03  PGM-C001                    PIC X(8)   VALUE 'X61C001'.
000480     03  WK-MIN-FOR-AVG               PIC 9(1)   VALUE 1.
000485     03  FILLER                       PIC X(01).
000490*
000500 01  LS-UTILS.
000510     03  WS-I                        PIC 9(3)   COMP VALUE ZERO.
000520     03  WS-I-N                      PIC 9(3)         VALUE ZERO.
000530     03  WS-I-X REDEFINES WS-I-N     PIC X(3).
000540     03  WS-J                        PIC 9(3)   COMP VALUE ZERO.
000550     03  WS-J-N                      PIC 9(3)         VALUE ZERO.
000560     03  WS-J-X REDEFINES WS-J-N     PIC X(3).
000570     03  WS-H-IDX                    PIC 9(9)   COMP VALUE ZERO.
000580     03  WS-H-IDX-N                  PIC 9(3)         VALUE ZERO.
000590     03  WS-H-IDX-X REDEFINES WS-H-IDX-N PIC X(3).
000600     03  WS-SORT-IDX                 PIC 9(9)   COMP VALUE ZERO.
000610     03  WS-TARGET-ISIN              PIC X(12)  VALUE SPACE.
000620     03  WS-MATCH-SW                 PIC X(1)   VALUE 'N'.
000630         88  WS-MATCH-FOUND                VALUE 'Y'.
000640         88  WS-MATCH-NOT-FOUND            VALUE 'N'.
000645     03  FILLER                       PIC X(02).
000650*
000660 01  WS-CALC-AREA.
000670     05  WS-OVERLAP-SUM              PIC 9(5)V99 VALUE ZERO.
000680     05  FILLER                      PIC X(05).
000690*
000700 01  WS-STOCK-SWAP-GROUP.
000705     03  WS-STOCK-SWAP-AREA          PIC X(63)  VALUE SPACE.
000708     03  FILLER                      PIC X(02).
000710*
000720     COPY X61D002I REPLACING ==:X:== BY ==N==.
000730     COPY X61D002O REPLACING ==:X:== BY ==N==.
000740*
000750 LINKAGE SECTION.
000760     COPY X61MIO.
000770     COPY X61I002I REPLACING ==:X:== BY ==C==.
000780     COPY X61MCR.
000790*
000800 PROCEDURE DIVISION USING ETF-FUND-TABLE-AREA
000810                          MF-C-RESULTS
000820                          AN-RESULT-AREA.
000830*
000840 0000-MAIN.
000850     MOVE ZERO TO AN-RESULT-CODE
000860                  MF-C-PAIR-TOT
000870                  MF-C-STOCK-TOT
000880                  WS-OVERLAP-SUM.
000890     MOVE SPACE  TO AN-RESULT-DESCRIPTION
000900                    AN-RESULT-POSITION.
000910
000920     PERFORM 1000-CALC-ALL-PAIRS
000930        THRU 1000-CALC-ALL-PAIRS-EXIT.
000940
000950     PERFORM 1900-CALC-AVG-OVERLAP
000960        THRU 1900-CALC-AVG-OVERLAP-EXIT.
000970
000980     PERFORM 4000-CALC-STOCK-CONCENTRATION
000990        THRU 4000-CALC-STOCK-CONCENTRATION-EXIT.
001000
001010     PERFORM 5000-SORT-STOCK-TABLE
001020        THRU 5000-SORT-STOCK-TABLE-EXIT.
001030
001040     GOBACK.
001050*
001060 1000-CALC-ALL-PAIRS.
001070     IF ETF-FUND-COUNT < 2
001080        GO TO 1000-CALC-ALL-PAIRS-EXIT
001090     END-IF.
001100
001110     PERFORM 1100-CALC-PAIRS-FOR-I
001120        THRU 1100-CALC-PAIRS-FOR-I-EXIT
001130        VARYING WS-I FROM 1 BY 1
001140        UNTIL WS-I > ETF-FUND-COUNT - 1.
001150*
001160 1000-CALC-ALL-PAIRS-EXIT.
001170     EXIT.
001180*
001190 1100-CALC-PAIRS-FOR-I.
001200     PERFORM 1200-CALC-ONE-PAIR
001210        THRU 1200-CALC-ONE-PAIR-EXIT
001220        VARYING WS-J FROM WS-I + 1 BY 1
001230        UNTIL WS-J > ETF-FUND-COUNT.
001240*
001250 1100-CALC-PAIRS-FOR-I-EXIT.
001260     EXIT.
001270*
001280 1200-CALC-ONE-PAIR.
001290     IF MF-C-PAIR-TOT >= 200
001300        GO TO 1200-CALC-ONE-PAIR-EXIT
001310     END-IF.
001320
001330     MOVE WS-I TO PR-N-FUND1-IDX.
001340     MOVE WS-J TO PR-N-FUND2-IDX.
001350
001360     CALL PGM-C001 USING ETF-FUND-TABLE-AREA
001370                         PR-N-IN
001380                         PR-N-OUT
001390                         AN-RESULT-AREA
001400         ON EXCEPTION
001410             PERFORM 9910-RAISE-CALL-ERROR
001420                THRU 9910-RAISE-CALL-ERROR-EXIT
001430     END-CALL.
001440
001450     PERFORM 1300-RECORD-PAIR-RESULT
001460        THRU 1300-RECORD-PAIR-RESULT-EXIT.
001470*
001480 1200-CALC-ONE-PAIR-EXIT.
001490     EXIT.
001500*
001510 1300-RECORD-PAIR-RESULT.
001520     ADD 1 TO MF-C-PAIR-TOT.
001530     MOVE ETF-FUND-ISIN(WS-I) TO MF-C-P-ETF1-ISIN(MF-C-PAIR-TOT).
001540     MOVE ETF-FUND-ISIN(WS-J) TO MF-C-P-ETF2-ISIN(MF-C-PAIR-TOT).
001550     MOVE PR-N-OVERLAP-PCT
001560                         TO MF-C-P-OVERLAP-PCT(MF-C-PAIR-TOT).
001570     MOVE PR-N-DIVERS-SCORE
001580                         TO MF-C-P-DIVERS-SCORE(MF-C-PAIR-TOT).
001590     MOVE PR-N-COMMON-TOT
001600                         TO MF-C-P-COMMON-CNT(MF-C-PAIR-TOT).
001610
001620     ADD PR-N-OVERLAP-PCT TO WS-OVERLAP-SUM.
001630*
001640 1300-RECORD-PAIR-RESULT-EXIT.
001650     EXIT.
001660*
001670 1900-CALC-AVG-OVERLAP.
001680     IF MF-C-PAIR-TOT < WK-MIN-FOR-AVG
001690        MOVE ZERO TO MF-C-AVG-OVERLAP
001700        GO TO 1900-CALC-AVG-OVERLAP-EXIT
001710     END-IF.
001720
001730     COMPUTE MF-C-AVG-OVERLAP ROUNDED =
001740             WS-OVERLAP-SUM / MF-C-PAIR-TOT.
001750*
001760 1900-CALC-AVG-OVERLAP-EXIT.
001770     EXIT.
001780*
001790 4000-CALC-STOCK-CONCENTRATION.
001800     PERFORM 4100-SCAN-ONE-FUND
001810        THRU 4100-SCAN-ONE-FUND-EXIT
001820        VARYING ETF-FUND-IDX FROM 1 BY 1
001830        UNTIL ETF-FUND-IDX > ETF-FUND-COUNT.
001840
001850     PERFORM 4900-CALC-AVG-WEIGHTS
001860        THRU 4900-CALC-AVG-WEIGHTS-EXIT.
001870*
001880 4000-CALC-STOCK-CONCENTRATION-EXIT.
001890     EXIT.
001900*
001910 4100-SCAN-ONE-FUND.
001920     IF ETF-HOLDING-COUNT(ETF-FUND-IDX) = ZERO
001930        GO TO 4100-SCAN-ONE-FUND-EXIT
001940     END-IF.
001950
001960     PERFORM 4200-SCAN-ONE-HOLDING
001970        THRU 4200-SCAN-ONE-HOLDING-EXIT
001980        VARYING WS-H-IDX FROM 1 BY 1
001990        UNTIL WS-H-IDX > ETF-HOLDING-COUNT(ETF-FUND-IDX).
002000*
002010 4100-SCAN-ONE-FUND-EXIT.
002020     EXIT.
002030*
002040 4200-SCAN-ONE-HOLDING.
002050     MOVE ETF-HOLD-STOCK-ISIN(ETF-FUND-IDX, WS-H-IDX)
002060                                   TO WS-TARGET-ISIN.
002070     SET WS-MATCH-NOT-FOUND        TO TRUE.
002080
002090     IF MF-C-STOCK-TOT = ZERO
002100        GO TO 4200-SCAN-ONE-HOLDING-ADD
002110     END-IF.
002120
002130     SET MF-C-STOCK-IDX TO 1.
002140     SEARCH MF-C-STOCK-TB
002150        AT END
002160           SET WS-MATCH-NOT-FOUND  TO TRUE
002170        WHEN MF-C-S-STOCK-ISIN(MF-C-STOCK-IDX) = WS-TARGET-ISIN
002180           SET WS-MATCH-FOUND      TO TRUE
002190     END-SEARCH.
002200
002210     IF WS-MATCH-FOUND
002220        ADD 1 TO MF-C-S-APPEAR-CNT(MF-C-STOCK-IDX)
002230        ADD ETF-HOLD-WEIGHT(ETF-FUND-IDX, WS-H-IDX)
002240                              TO MF-C-S-TOTAL-WT(MF-C-STOCK-IDX)
002250        GO TO 4200-SCAN-ONE-HOLDING-EXIT
002260     END-IF.
002270*
002280 4200-SCAN-ONE-HOLDING-ADD.
002290     IF MF-C-STOCK-TOT >= 2000
002300        GO TO 4200-SCAN-ONE-HOLDING-EXIT
002310     END-IF.
002320
002330     ADD 1 TO MF-C-STOCK-TOT.
002340     MOVE WS-TARGET-ISIN TO MF-C-S-STOCK-ISIN(MF-C-STOCK-TOT).
002350     MOVE ETF-HOLD-STOCK-NAME(ETF-FUND-IDX, WS-H-IDX)
002360                         TO MF-C-S-STOCK-NAME(MF-C-STOCK-TOT).
002370     MOVE 1              TO MF-C-S-APPEAR-CNT(MF-C-STOCK-TOT).
002380     MOVE ETF-HOLD-WEIGHT(ETF-FUND-IDX, WS-H-IDX)
002390                         TO MF-C-S-TOTAL-WT(MF-C-STOCK-TOT).
002400*
002410 4200-SCAN-ONE-HOLDING-EXIT.
002420     EXIT.
002430*
002440 4900-CALC-AVG-WEIGHTS.
002450     IF MF-C-STOCK-TOT = ZERO
002460        GO TO 4900-CALC-AVG-WEIGHTS-EXIT
002470     END-IF.
002480
002490     PERFORM 4910-CALC-ONE-AVG-WEIGHT
002500        THRU 4910-CALC-ONE-AVG-WEIGHT-EXIT
002510        VARYING MF-C-STOCK-IDX FROM 1 BY 1
002520        UNTIL MF-C-STOCK-IDX > MF-C-STOCK-TOT.
002530*
002540 4900-CALC-AVG-WEIGHTS-EXIT.
002550     EXIT.
002560*
002570 4910-CALC-ONE-AVG-WEIGHT.
002580     COMPUTE MF-C-S-AVG-WT(MF-C-STOCK-IDX) ROUNDED =
002590             MF-C-S-TOTAL-WT(MF-C-STOCK-IDX) /
002600             MF-C-S-APPEAR-CNT(MF-C-STOCK-IDX).
002610*
002620 4910-CALC-ONE-AVG-WEIGHT-EXIT.
002630     EXIT.
002640*
002650 5000-SORT-STOCK-TABLE.
002660* ordinamento a bolle decrescente per APPEAR-COUNT, a parita'
002670* decrescente per TOTAL-WEIGHT, come richiesto dalla tabella di
002680* concentrazione del report multi-fondo.
002690     IF MF-C-STOCK-TOT < 2
002700        GO TO 5000-SORT-STOCK-TABLE-EXIT
002710     END-IF.
002720
002730     PERFORM 5100-SORT-ONE-PASS
002740        THRU 5100-SORT-ONE-PASS-EXIT
002750        VARYING WS-I FROM 1 BY 1
002760        UNTIL WS-I > MF-C-STOCK-TOT - 1.
002770*
002780 5000-SORT-STOCK-TABLE-EXIT.
002790     EXIT.
002800*
002810 5100-SORT-ONE-PASS.
002820     PERFORM 5200-COMPARE-AND-SWAP
002830        THRU 5200-COMPARE-AND-SWAP-EXIT
002840        VARYING WS-SORT-IDX FROM 1 BY 1
002850        UNTIL WS-SORT-IDX > MF-C-STOCK-TOT - WS-I.
002860*
002870 5100-SORT-ONE-PASS-EXIT.
002880     EXIT.
002890*
002900 5200-COMPARE-AND-SWAP.
002910     IF MF-C-S-APPEAR-CNT(WS-SORT-IDX) <
002920        MF-C-S-APPEAR-CNT(WS-SORT-IDX + 1)
002930        PERFORM 5300-SWAP-STOCK-ROWS
002940           THRU 5300-SWAP-STOCK-ROWS-EXIT
002950     ELSE
002960        IF MF-C-S-APPEAR-CNT(WS-SORT-IDX) =
002970           MF-C-S-APPEAR-CNT(WS-SORT-IDX + 1)
002980           AND MF-C-S-TOTAL-WT(WS-SORT-IDX) <
002990                MF-C-S-TOTAL-WT(WS-SORT-IDX + 1)
003000           PERFORM 5300-SWAP-STOCK-ROWS
003010              THRU 5300-SWAP-STOCK-ROWS-EXIT
003020        END-IF
003030     END-IF.
003040*
003050 5200-COMPARE-AND-SWAP-EXIT.
003060     EXIT.
003070*
003080 5300-SWAP-STOCK-ROWS.
003090     MOVE MF-C-STOCK-TB(WS-SORT-IDX)     TO WS-STOCK-SWAP-AREA.
003100     MOVE MF-C-STOCK-TB(WS-SORT-IDX + 1) TO MF-C-STOCK-TB(WS-SORT-IDX).
003110     MOVE WS-STOCK-SWAP-AREA         TO MF-C-STOCK-TB(WS-SORT-IDX + 1).
003120*
003130 5300-SWAP-STOCK-ROWS-EXIT.
003140     EXIT.
003150*
003160 9910-RAISE-CALL-ERROR.
003170     MOVE 90              TO AN-RESULT-CODE.
003180     MOVE 'X61C001 CALL FAILED FROM X61C002'
003190                          TO AN-RESULT-DESCRIPTION.
003200     DISPLAY 'X61C002 - ERRORE DI CALL VERSO X61C001'.
003210     MOVE 20 TO RETURN-CODE.
003220     GOBACK.
003230*
003240 9910-RAISE-CALL-ERROR-EXIT.
003250     EXIT.
