000100* **++ Area input per il confronto di una coppia di fondi
000200  01  PR-:X:-IN.
000300      03  PR-:X:-FUND1-IDX            PIC 9(3)   COMP.
000400      03  PR-:X:-FUND2-IDX            PIC 9(3)   COMP.
000500      03  FILLER                      PIC X(10).
