000100* **++ AREA PER SELEZIONE ROUTINE DI STAMPA REPORT
000200  01  RPT-ROUTINE-AREA.
000300      03  RPT-ROUTINE                 PIC X(8)   VALUE SPACE.
000400      03  FILLER REDEFINES RPT-ROUTINE.
000500          05  FILLER                   PIC X(3).
000600          05  RPT-BEHAVIOR             PIC X(1).
000700              88  TWO-FUND-REPORT              VALUE '2'.
000800              88  MULTI-FUND-REPORT            VALUE 'M'.
000900          05  FILLER                   PIC X(4).
001000      03  TWOFUND-ROUTINE REDEFINES RPT-ROUTINE
001100                                      PIC X(8).
001200      03  MULTIFUND-ROUTINE REDEFINES RPT-ROUTINE
001300                                      PIC X(8).
