000100* **++ Area output risultato confronto di una coppia di fondi
000200  01  PR-:X:-OUT.
000300      03  PR-:X:-OVERLAP-PCT          PIC 9(3)V99.
000400      03  PR-:X:-DIVERS-SCORE         PIC 9(3)V9.
000500      03  PR-:X:-COMMON-TOT           PIC 9(3)   COMP.
000600      03  PR-:X:-COMMON-TB OCCURS 0 TO 300 TIMES
000700              DEPENDING ON PR-:X:-COMMON-TOT
000800              INDEXED BY PR-:X:-COM-IDX.
000900          05  PR-:X:-COM-STOCK-ISIN    PIC X(12).
001000          05  PR-:X:-COM-STOCK-NAME    PIC X(30).
001100          05  PR-:X:-COM-MIN-WT        PIC 9(3)V99.
001200          05  PR-:X:-COM-ETF1-WT       PIC 9(3)V99.
001300          05  PR-:X:-COM-ETF2-WT       PIC 9(3)V99.
001400          05  FILLER                   PIC X(06).
