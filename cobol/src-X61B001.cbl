000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    X61B001.
000030 AUTHOR.        R. CONTI.
000040 INSTALLATION.  MI2457 - INVESTMENT RESEARCH.
000050 DATE-WRITTEN.  06/10/91.
000060 DATE-COMPILED.
000070 SECURITY.      NON-CONFIDENTIAL.
000080*----------------------------------------------------------------
000090* X61B001
000100* **++ programma principale (batch driver) per l'analisi di
000110* **++ sovrapposizione tra i portafogli di due o piu' fondi ETF.
000120* **++ legge ETF-HOLDINGS, valida gli ISIN dei fondi, e instrada
000130* **++ l'elaborazione verso l'analisi a coppia singola oppure
000140* **++ verso l'analisi multi-fondo, scrivendo infine il report
000150* **++ su ANALYSIS-REPORT e gli ISIN scartati su ERROR-LOG.
000160*----------------------------------------------------------------
000170*CHANGE LOG
000180*----------------------------------------------------------------
000190* DATA       INIZ  RICHIESTA    DESCRIZIONE                  TAG
000200*----------------------------------------------------------------
000210* 06/10/91   RC    MI2457-0101  PRIMA STESURA DEL PROGRAMMA
000220* 02/19/92   RC    MI2457-0118  CORRETTO CONFRONTO ISIN CON
000230*                               BLANK-PADDING DIFFERENTE
000240* 11/03/93   LDV   MI2457-0204  AGGIUNTO CONTROLLO MINIMO 2
000250*                               FONDI VALIDI PRIMA DI PROCEDERE
000260* 07/22/94   LDV   MI2457-0219  ESTESA TABELLA FONDI A 20 ETF
000270* 01/30/95   GM    MI2457-0233  INSTRADAMENTO VERSO ANALISI
000280*                               MULTI-FONDO PER 3 O PIU' ETF
000290* 04/08/98   PB    MI2457-0301  VERIFICA ANNO 2000 - NESSUN
000300*                               CAMPO DATA A 2 CIFRE IN QUESTO
000310*                               PROGRAMMA, SOLO CONTROLLO DATA
000320*                               DI STAMPA REPORT - OK Y2K
000330* 11/15/99   PB    MI2457-0318  AMPLIATO MESSAGGIO ERROR-LOG
000340*                               PER ISIN FONDO SCARTATO
000350* 05/21/01   SC    MI2457-0355  CORRETTO CENTRAGGIO TITOLO
000360*                               REPORT SU RICHIESTA CALL R001
000365* 09/14/01   SC    MI2457-0361  ISIN CONVERTITO IN MAIUSCOLO
000366*                               PRIMA DEL CONTROLLO FORMATO -
000367*                               RIMOSSI AN-MODE/AN-FUND1-IDX/
000368*                               AN-FUND2-IDX E CC-THREE-FUNDS,
000369*                               MAI LETTI DA NESSUN PROGRAMMA
000370*----------------------------------------------------------------
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SOURCE-COMPUTER.    IBM-370.
000410 OBJECT-COMPUTER.    IBM-370.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM
000440     CLASS ISIN-ALPHA      IS 'A' THRU 'Z'
000450     CLASS ISIN-ALPHANUM   IS 'A' THRU 'Z', '0' THRU '9'
000460     CLASS ISIN-NUMERIC    IS '0' THRU '9'.
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490     SELECT ETF-HOLDINGS    ASSIGN TO ETFHOLD
000500                            FILE STATUS IS ETFH-FS.
000510     SELECT ANALYSIS-REPORT ASSIGN TO ANLRPT
000520                            FILE STATUS IS ANRP-FS.
000530     SELECT ERROR-LOG       ASSIGN TO ERRLOG
000540                            FILE STATUS IS ERRL-FS.
000550 DATA DIVISION.
000560 FILE SECTION.
000570 FD  ETF-HOLDINGS
000580     RECORDING MODE IS F
000590     LABEL RECORDS ARE STANDARD
000600     RECORD CONTAINS 60 CHARACTERS
000610     DATA RECORD IS ETFH-INPUT-RECORD.
000620 01  ETFH-INPUT-RECORD.
000630     05  ETFH-REC-TYPE                PIC X(1).
000640         88  ETFH-HEADER-REC                VALUE 'H'.
000650         88  ETFH-DETAIL-REC                VALUE 'D'.
000660     05  ETFH-FUND-ISIN                PIC X(12).
000670     05  ETFH-DETAIL-AREA.
000680         10  ETFH-STOCK-ISIN           PIC X(12).
000690         10  ETFH-STOCK-NAME           PIC X(30).
000700         10  ETFH-STOCK-WEIGHT         PIC 9(3)V99.
000710     05  ETFH-HEADER-AREA REDEFINES ETFH-DETAIL-AREA.
000720         10  ETFH-FUND-NAME            PIC X(30).
000730         10  FILLER                    PIC X(17).
000740 FD  ANALYSIS-REPORT
000750     RECORDING MODE IS F
000760     LABEL RECORDS ARE STANDARD
000770     RECORD CONTAINS 132 CHARACTERS
000780     DATA RECORD IS ANRP-OUTPUT-RECORD.
000790 01  ANRP-OUTPUT-RECORD                PIC X(132).
000800 FD  ERROR-LOG
000810     RECORDING MODE IS F
000820     LABEL RECORDS ARE STANDARD
000830     RECORD CONTAINS 80 CHARACTERS
000840     DATA RECORD IS ERRL-OUTPUT-RECORD.
000850 01  ERRL-OUTPUT-RECORD                PIC X(80).
000860 WORKING-STORAGE SECTION.
000870 01  WK-LITERALS.
000880     03  CC-MAX-FUNDS                 PIC 9(3)   COMP VALUE 020.
000890     03  CC-MIN-VALID-FUNDS           PIC 9(1)   COMP VALUE 2.
000910     03  PGM-R001                     PIC X(8) VALUE 'X61R001'.
000920     03  PGM-R002                     PIC X(8) VALUE 'X61R002'.
000930     03  PGM-C001                     PIC X(8) VALUE 'X61C001'.
000940     03  PGM-C002                     PIC X(8) VALUE 'X61C002'.
000945     03  FILLER                       PIC X(02).
000950*
000960 01  LS-FILE-STATUSES.
000970     03  ETFH-FS                      PIC XX.
000980         88  ETFH-OK                       VALUE '00'.
000990         88  ETFH-EOF                      VALUE '10'.
001000     03  ANRP-FS                      PIC XX.
001010         88  ANRP-OK                       VALUE '00'.
001020     03  ERRL-FS                      PIC XX.
001030         88  ERRL-OK                       VALUE '00'.
001035     03  FILLER                       PIC X(02).
001040*
001050 01  LS-UTILS.
001060     03  IDX                          PIC 9(9)   COMP VALUE ZERO.
001070     03  IDX-N                        PIC 9(3)          VALUE ZERO.
001080     03  IDX-X REDEFINES IDX-N        PIC X(3).
001090     03  W-IDX                        PIC 9(9)   COMP VALUE ZERO.
001100     03  CURR-FUND-IDX                PIC 9(3)   COMP VALUE ZERO.
001110     03  REJECT-COUNT                 PIC 9(3)   COMP VALUE ZERO.
001112     03  WS-ISIN-UC                   PIC X(12)  VALUE SPACE.
001115     03  FILLER                       PIC X(02).
001120*
001130 01  WS-RUN-DATE-AREA.
001140     05  WS-RUN-DATE-YYMMDD           PIC 9(6)   VALUE ZERO.
001150     05  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE-YYMMDD.
001160         10  WS-RUN-YY                PIC 9(2).
001170         10  WS-RUN-MM                PIC 9(2).
001180         10  WS-RUN-DD                PIC 9(2).
001190     05  WS-RUN-CC                    PIC 9(2)   VALUE 19.
001195     05  FILLER                       PIC X(02).
001200*
001210     COPY X61MIO.
001220*
001230     COPY X61MCP.
001240*
001250     COPY X61MCR.
001260*
001270     COPY X61MCSP.
001280*
001290     COPY X61D002I REPLACING ==:X:== BY ==C==.
001300     COPY X61D002O REPLACING ==:X:== BY ==C==.
001310*
001320     COPY X61I002I REPLACING ==:X:== BY ==C==.
001330*
001340     COPY X61RPTL  REPLACING ==:X:== BY ==C==.
001350*
001360 PROCEDURE DIVISION.
001370*
001380 0000-MAIN.
001390     PERFORM 1000-INITIALIZE.
001400     PERFORM 2000-LOAD-HOLDINGS-FILE
001410        THRU 2000-LOAD-HOLDINGS-FILE-EXIT.
001420     PERFORM 3000-VALIDATE-FUNDS
001430        THRU 3000-VALIDATE-FUNDS-EXIT.
001440
001450     IF AN-VALID-FUND-COUNT < CC-MIN-VALID-FUNDS
001460        PERFORM 3500-REJECT-RUN
001470           THRU 3500-REJECT-RUN-EXIT
001480        GO TO 0000-MAIN-EXIT
001490     END-IF.
001500
001510     PERFORM 4000-RUN-ANALYSIS
001520        THRU 4000-RUN-ANALYSIS-EXIT.
001530
001540 0000-MAIN-EXIT.
001550     PERFORM 9000-TERMINATE
001560        THRU 9000-TERMINATE-EXIT.
001570     GOBACK.
001580*
001590 1000-INITIALIZE.
001600     DISPLAY ' ************** X61B001 START **************'.
001610     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
001611     IF WS-RUN-YY < 50
001612        MOVE 20 TO WS-RUN-CC
001613     END-IF.
001620     MOVE ZERO                   TO ETF-FUND-COUNT
001630                                    AN-VALID-FUND-COUNT
001640                                    REJECT-COUNT.
001650     MOVE ZERO                   TO RETURN-CODE.
001660
001670     OPEN INPUT  ETF-HOLDINGS.
001680     IF NOT ETFH-OK
001690        DISPLAY 'ETF-HOLDINGS OPEN ERROR - FS: ' ETFH-FS
001700        PERFORM 9900-ABEND THRU 9900-ABEND-EXIT
001710     END-IF.
001720
001730     OPEN OUTPUT ANALYSIS-REPORT.
001740     IF NOT ANRP-OK
001750        DISPLAY 'ANALYSIS-REPORT OPEN ERROR - FS: ' ANRP-FS
001760        PERFORM 9900-ABEND THRU 9900-ABEND-EXIT
001770     END-IF.
001780
001790     OPEN OUTPUT ERROR-LOG.
001800     IF NOT ERRL-OK
001810        DISPLAY 'ERROR-LOG OPEN ERROR - FS: ' ERRL-FS
001820        PERFORM 9900-ABEND THRU 9900-ABEND-EXIT
001830     END-IF.
001840*
001850 1000-INITIALIZE-EXIT.
001860     EXIT.
001870*
001880 2000-LOAD-HOLDINGS-FILE.
001890* ciclo di lettura sequenziale: un record 'H' apre un nuovo
001900* fondo (control break), i record 'D' successivi sono le
001910* posizioni detenute dal fondo corrente.
001920     PERFORM 2100-READ-HOLDINGS-RECORD
001930        THRU 2100-READ-HOLDINGS-RECORD-EXIT.
001940
001950     PERFORM 2200-PROCESS-ONE-RECORD
001960        THRU 2200-PROCESS-ONE-RECORD-EXIT
001970        UNTIL ETFH-EOF.
001980*
001990 2000-LOAD-HOLDINGS-FILE-EXIT.
002000     EXIT.
002010*
002020 2100-READ-HOLDINGS-RECORD.
002030     READ ETF-HOLDINGS.
002040     IF NOT ETFH-OK AND NOT ETFH-EOF
002050        DISPLAY 'ETF-HOLDINGS READ ERROR - FS: ' ETFH-FS
002060        PERFORM 9900-ABEND THRU 9900-ABEND-EXIT
002070     END-IF.
002080*
002090 2100-READ-HOLDINGS-RECORD-EXIT.
002100     EXIT.
002110*
002120 2200-PROCESS-ONE-RECORD.
002130     IF ETFH-HEADER-REC
002140        PERFORM 2300-START-NEW-FUND
002150           THRU 2300-START-NEW-FUND-EXIT
002160     ELSE
002170        PERFORM 2400-ADD-HOLDING-ROW
002180           THRU 2400-ADD-HOLDING-ROW-EXIT
002190     END-IF.
002200
002210     PERFORM 2100-READ-HOLDINGS-RECORD
002220        THRU 2100-READ-HOLDINGS-RECORD-EXIT.
002230*
002240 2200-PROCESS-ONE-RECORD-EXIT.
002250     EXIT.
002260*
002270 2300-START-NEW-FUND.
002280     IF ETF-FUND-COUNT >= CC-MAX-FUNDS
002290        DISPLAY 'ETF-HOLDINGS: TABELLA FONDI PIENA - FONDO '
002300                ETFH-FUND-ISIN ' IGNORATO'
002310        GO TO 2300-START-NEW-FUND-EXIT
002320     END-IF.
002330
002340     ADD 1                        TO ETF-FUND-COUNT.
002350     MOVE ETF-FUND-COUNT          TO CURR-FUND-IDX.
002360     SET ETF-FUND-IDX(CURR-FUND-IDX) TO CURR-FUND-IDX.
002370     MOVE ETFH-FUND-ISIN          TO ETF-FUND-ISIN(CURR-FUND-IDX).
002380     MOVE ETFH-FUND-NAME          TO ETF-FUND-NAME(CURR-FUND-IDX).
002390     SET ETF-FUND-IS-VALID(CURR-FUND-IDX) TO TRUE.
002400     MOVE ZERO                    TO ETF-HOLDING-COUNT(CURR-FUND-IDX).
002410*
002420 2300-START-NEW-FUND-EXIT.
002430     EXIT.
002440*
002450 2400-ADD-HOLDING-ROW.
002460     IF CURR-FUND-IDX = ZERO
002470        DISPLAY 'ETF-HOLDINGS: RECORD D SENZA INTESTAZIONE'
002480        GO TO 2400-ADD-HOLDING-ROW-EXIT
002490     END-IF.
002500
002510     IF ETF-HOLDING-COUNT(CURR-FUND-IDX) >= 300
002520        DISPLAY 'ETF-HOLDINGS: TABELLA POSIZIONI PIENA PER '
002530                ETF-FUND-ISIN(CURR-FUND-IDX)
002540        GO TO 2400-ADD-HOLDING-ROW-EXIT
002550     END-IF.
002560
002570     ADD 1 TO ETF-HOLDING-COUNT(CURR-FUND-IDX).
002580     MOVE ETFH-STOCK-ISIN
002590          TO ETF-HOLD-STOCK-ISIN(CURR-FUND-IDX,
002600             ETF-HOLDING-COUNT(CURR-FUND-IDX)).
002610     MOVE ETFH-STOCK-NAME
002620          TO ETF-HOLD-STOCK-NAME(CURR-FUND-IDX,
002630             ETF-HOLDING-COUNT(CURR-FUND-IDX)).
002640     MOVE ETFH-STOCK-WEIGHT
002650          TO ETF-HOLD-WEIGHT(CURR-FUND-IDX,
002660             ETF-HOLDING-COUNT(CURR-FUND-IDX)).
002670*
002680 2400-ADD-HOLDING-ROW-EXIT.
002690     EXIT.
002700*
002710 3000-VALIDATE-FUNDS.
002720     MOVE ZERO TO AN-VALID-FUND-COUNT.
002730     MOVE ZERO TO REJECT-COUNT.
002740
002750     PERFORM 3100-VALIDATE-ONE-FUND
002760        THRU 3100-VALIDATE-ONE-FUND-EXIT
002770        VARYING W-IDX FROM 1 BY 1
002780        UNTIL W-IDX > ETF-FUND-COUNT.
002790*
002800 3000-VALIDATE-FUNDS-EXIT.
002810     EXIT.
002820*
002830 3100-VALIDATE-ONE-FUND.
002840     SET ETF-FUND-IDX(W-IDX) TO W-IDX.
002850     PERFORM 3200-VALIDATE-ONE-ISIN
002860        THRU 3200-VALIDATE-ONE-ISIN-EXIT.
002870
002880     IF ETF-FUND-IS-VALID(W-IDX)
002890        ADD 1 TO AN-VALID-FUND-COUNT
002900     ELSE
002910        ADD 1 TO REJECT-COUNT
002920        PERFORM 3300-WRITE-REJECT-LINE
002930           THRU 3300-WRITE-REJECT-LINE-EXIT
002940     END-IF.
002950*
002960 3100-VALIDATE-ONE-FUND-EXIT.
002970     EXIT.
002980*
002990 3200-VALIDATE-ONE-ISIN.
003000* un ISIN e' valido se, dopo trim e upper-case, e' lungo 12,
003010* posizioni 1-2 alfabetiche, 3-11 alfanumeriche, 12 numerica.
003020     SET ETF-FUND-IS-VALID(W-IDX) TO TRUE.
003030
003040     IF ETF-FUND-ISIN(W-IDX) = SPACE
003050        SET ETF-FUND-IS-INVALID(W-IDX) TO TRUE
003060        GO TO 3200-VALIDATE-ONE-ISIN-EXIT
003070     END-IF.
003075
003077     MOVE ETF-FUND-ISIN(W-IDX) TO WS-ISIN-UC.
003078     INSPECT WS-ISIN-UC CONVERTING
003079        'abcdefghijklmnopqrstuvwxyz'
003080     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003090
003100     IF WS-ISIN-UC(1:2) NOT ALPHABETIC
003110        SET ETF-FUND-IS-INVALID(W-IDX) TO TRUE
003120        GO TO 3200-VALIDATE-ONE-ISIN-EXIT
003130     END-IF.
003140
003150     IF WS-ISIN-UC(3:9) IS NOT ISIN-ALPHANUM
003160        SET ETF-FUND-IS-INVALID(W-IDX) TO TRUE
003170        GO TO 3200-VALIDATE-ONE-ISIN-EXIT
003180     END-IF.
003190
003200     IF WS-ISIN-UC(12:1) IS NOT ISIN-NUMERIC
003210        SET ETF-FUND-IS-INVALID(W-IDX) TO TRUE
003215     END-IF.
003225*
003230 3200-VALIDATE-ONE-ISIN-EXIT.
003240     EXIT.
003250*
003260 3300-WRITE-REJECT-LINE.
003270     MOVE SPACE TO ERRL-OUTPUT-RECORD.
003280     STRING 'REJECTED ETF ISIN: '  DELIMITED BY SIZE
003290            ETF-FUND-ISIN(W-IDX)   DELIMITED BY SIZE
003300            ' - INVALID ISIN FORMAT - FUND EXCLUDED'
003310                                   DELIMITED BY SIZE
003320       INTO ERRL-OUTPUT-RECORD.
003330     WRITE ERRL-OUTPUT-RECORD.
003340*
003350 3300-WRITE-REJECT-LINE-EXIT.
003360     EXIT.
003370*
003380 3500-REJECT-RUN.
003390     MOVE SPACE TO ERRL-OUTPUT-RECORD.
003400     STRING 'AT LEAST 2 VALID ETFS REQUIRED - VALID: '
003410                                   DELIMITED BY SIZE
003420            AN-VALID-FUND-COUNT    DELIMITED BY SIZE
003430            ' - REJECTED: '        DELIMITED BY SIZE
003440            REJECT-COUNT           DELIMITED BY SIZE
003450       INTO ERRL-OUTPUT-RECORD.
003460     WRITE ERRL-OUTPUT-RECORD.
003470     DISPLAY ERRL-OUTPUT-RECORD.
003480     MOVE 16 TO RETURN-CODE.
003490*
003500 3500-REJECT-RUN-EXIT.
003510     EXIT.
003520*
003530 4000-RUN-ANALYSIS.
003540     PERFORM 4100-COMPACT-VALID-FUNDS
003550        THRU 4100-COMPACT-VALID-FUNDS-EXIT.
003560
003570     IF AN-VALID-FUND-COUNT = CC-MIN-VALID-FUNDS
003580        SET TWO-FUND-REPORT TO TRUE
003600        PERFORM 4200-RUN-PAIRWISE
003610           THRU 4200-RUN-PAIRWISE-EXIT
003620     ELSE
003630        SET MULTI-FUND-REPORT TO TRUE
003640        PERFORM 4300-RUN-MULTI
003660           THRU 4300-RUN-MULTI-EXIT
003670     END-IF.
003680
003690     PERFORM 4900-WRITE-REPORT-LINES
003700        THRU 4900-WRITE-REPORT-LINES-EXIT.
003710*
003720 4000-RUN-ANALYSIS-EXIT.
003730     EXIT.
003740*
003750 4100-COMPACT-VALID-FUNDS.
003760* rimuove dalla tabella i fondi scartati, mantenendo l'ordine
003770* di arrivo dei fondi rimanenti (richiesto dalla COMPACT-RTN).
003780     MOVE ZERO TO W-IDX.
003790     PERFORM 4110-COMPACT-ONE-FUND
003800        THRU 4110-COMPACT-ONE-FUND-EXIT
003810        VARYING IDX FROM 1 BY 1
003820        UNTIL IDX > ETF-FUND-COUNT.
003830     MOVE W-IDX TO ETF-FUND-COUNT.
003840*
003850 4100-COMPACT-VALID-FUNDS-EXIT.
003860     EXIT.
003870*
003880 4110-COMPACT-ONE-FUND.
003890     SET ETF-FUND-IDX(IDX) TO IDX.
003900     IF ETF-FUND-IS-VALID(IDX)
003910        ADD 1 TO W-IDX
003920        IF W-IDX NOT = IDX
003930           SET ETF-FUND-IDX(W-IDX) TO W-IDX
003940           MOVE ETF-FUND-TB(IDX) TO ETF-FUND-TB(W-IDX)
003950        END-IF
003960     END-IF.
003970*
003980 4110-COMPACT-ONE-FUND-EXIT.
003990     EXIT.
004000*
004010 4200-RUN-PAIRWISE.
004020     MOVE 1 TO PR-C-FUND1-IDX.
004030     MOVE 2 TO PR-C-FUND2-IDX.
004040
004050     CALL PGM-C001 USING ETF-FUND-TABLE-AREA
004060                         PR-C-IN
004070                         PR-C-OUT
004080                         AN-RESULT-AREA
004090         ON EXCEPTION
004100            PERFORM 9910-RAISE-CALL-ERROR
004110               THRU 9910-RAISE-CALL-ERROR-EXIT
004120     END-CALL.
004130
004140     MOVE PGM-R001 TO TWOFUND-ROUTINE.
004141     CALL TWOFUND-ROUTINE USING ETF-FUND-TABLE-AREA
004160                         PR-C-IN
004170                         PR-C-OUT
004180                         RPT-C-LINES
004190         ON EXCEPTION
004200            PERFORM 9910-RAISE-CALL-ERROR
004210               THRU 9910-RAISE-CALL-ERROR-EXIT
004220     END-CALL.
004230*
004240 4200-RUN-PAIRWISE-EXIT.
004250     EXIT.
004260*
004270 4300-RUN-MULTI.
004280     CALL PGM-C002 USING ETF-FUND-TABLE-AREA
004290                         MF-C-RESULTS
004300                         AN-RESULT-AREA
004310         ON EXCEPTION
004320            PERFORM 9910-RAISE-CALL-ERROR
004330               THRU 9910-RAISE-CALL-ERROR-EXIT
004340     END-CALL.
004350
004360     MOVE PGM-R002 TO MULTIFUND-ROUTINE.
004361     CALL MULTIFUND-ROUTINE USING ETF-FUND-TABLE-AREA
004370                         MF-C-RESULTS
004380                         RPT-C-LINES
004390         ON EXCEPTION
004400            PERFORM 9910-RAISE-CALL-ERROR
004410               THRU 9910-RAISE-CALL-ERROR-EXIT
004420     END-CALL.
004430*
004440 4300-RUN-MULTI-EXIT.
004450     EXIT.
004460*
004470 4900-WRITE-REPORT-LINES.
004480     PERFORM 4910-WRITE-ONE-LINE
004490        THRU 4910-WRITE-ONE-LINE-EXIT
004500        VARYING W-IDX FROM 1 BY 1
004510        UNTIL W-IDX > RPT-C-LINE-TOT.
004520*
004530 4900-WRITE-REPORT-LINES-EXIT.
004540     EXIT.
004550*
004560 4910-WRITE-ONE-LINE.
004570     MOVE RPT-C-LINE-TEXT(W-IDX) TO ANRP-OUTPUT-RECORD.
004580     WRITE ANRP-OUTPUT-RECORD.
004590*
004600 4910-WRITE-ONE-LINE-EXIT.
004610     EXIT.
004620*
004630 9000-TERMINATE.
004640     CLOSE ETF-HOLDINGS ANALYSIS-REPORT ERROR-LOG.
004650     DISPLAY ' *************** X61B001 END ***************'.
004660*
004670 9000-TERMINATE-EXIT.
004680     EXIT.
004690*
004700 9900-ABEND.
004710     MOVE 12 TO RETURN-CODE.
004720     GOBACK.
004730*
004740 9900-ABEND-EXIT.
004750     EXIT.
004760*
004770 9910-RAISE-CALL-ERROR.
004780     DISPLAY 'CALL EXCEPTION RAISED BY SUBPROGRAM'.
004790     MOVE 20 TO RETURN-CODE.
004800     PERFORM 9000-TERMINATE THRU 9000-TERMINATE-EXIT.
004810     GOBACK.
004820*
004830 9910-RAISE-CALL-ERROR-EXIT.
004840     EXIT.
