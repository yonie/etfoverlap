000100* **++ Area righe di stampa report formattato restituite al driver
000200  01  RPT-:X:-LINES.
000300      03  RPT-:X:-LINE-TOT            PIC 9(4)   COMP.
000350      03  FILLER                      PIC X(04).
000400      03  RPT-:X:-LINE-TB OCCURS 0 TO 500 TIMES
000500              DEPENDING ON RPT-:X:-LINE-TOT
000600              INDEXED BY RPT-:X:-LINE-IDX.
000700          05  RPT-:X:-LINE-TEXT        PIC X(132).
