000100* **++ area di lavoro fondi/titoli caricata dal file ETF-HOLDINGS
000200  01  ETF-FUND-TABLE-AREA.
000300      03  ETF-FUND-COUNT              PIC 9(3)   COMP VALUE ZERO.
000400      03  ETF-FUND-TB OCCURS 0 TO 020 TIMES
000500              DEPENDING ON ETF-FUND-COUNT
000600              INDEXED BY ETF-FUND-IDX.
000700          05  ETF-FUND-ISIN            PIC X(12).
000800          05  ETF-FUND-NAME            PIC X(30).
000900          05  ETF-FUND-VALID-SW        PIC X(1)   VALUE 'Y'.
001000              88  ETF-FUND-IS-VALID          VALUE 'Y'.
001100              88  ETF-FUND-IS-INVALID        VALUE 'N'.
001200          05  ETF-HOLDING-COUNT        PIC 9(4)   COMP VALUE ZERO.
001300          05  ETF-HOLDING-TB OCCURS 0 TO 300 TIMES
001400                  DEPENDING ON ETF-HOLDING-COUNT
001500                  INDEXED BY ETF-HOLDING-IDX.
001600              10  ETF-HOLD-STOCK-ISIN  PIC X(12).
001700              10  ETF-HOLD-STOCK-NAME  PIC X(30).
001800              10  ETF-HOLD-WEIGHT      PIC 9(3)V99.
001900              10  FILLER               PIC X(06).
002000          05  FILLER                   PIC X(09).
