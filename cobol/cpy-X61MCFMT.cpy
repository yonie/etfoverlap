000100* **++ Tabella fasce raccomandazione su punteggio diversificazione
000200* **++ L'area e' caricata a compile-time tramite VALUE e riletta
000300* **++ come tabella per indice dal programma di stampa.
000350  01  RB-TOT                      PIC 9(2)   COMP VALUE 4.
000400  01  RB-MAP-VALUES.
000500      03  FILLER                  PIC 9(3)V9 VALUE 080.0.
000600      03  FILLER                  PIC 9(3)V9 VALUE 100.0.
000700      03  FILLER                  PIC X(2)   VALUE 'OK'.
000800      03  FILLER                  PIC X(60)  VALUE
000810          'EXCELLENT DIVERSIFICATION! THESE ETFS HAVE MINIMAL OVERLAP.'.
001100      03  FILLER                  PIC X(60)  VALUE
001200          'CONSIDER HOLDING BOTH FOR BROAD MARKET EXPOSURE.'.
001300      03  FILLER                  PIC X(60)  VALUE SPACE.
001400      03  FILLER                  PIC X(60)  VALUE SPACE.
001500      03  FILLER                  PIC 9(3)V9 VALUE 060.0.
001600      03  FILLER                  PIC 9(3)V9 VALUE 079.9.
001700      03  FILLER                  PIC X(2)   VALUE 'OK'.
001800      03  FILLER                  PIC X(60)  VALUE
001900          'GOOD DIVERSIFICATION WITH SOME OVERLAP.'.
002000      03  FILLER                  PIC X(60)  VALUE
002100          'MONITOR THE COMMON HOLDINGS FOR CONCENTRATION RISK.'.
002200      03  FILLER                  PIC X(60)  VALUE SPACE.
002300      03  FILLER                  PIC X(60)  VALUE SPACE.
002400      03  FILLER                  PIC 9(3)V9 VALUE 040.0.
002500      03  FILLER                  PIC 9(3)V9 VALUE 059.9.
002600      03  FILLER                  PIC X(2)   VALUE 'WW'.
002700      03  FILLER                  PIC X(60)  VALUE
002800          'MODERATE OVERLAP DETECTED.'.
002900      03  FILLER                  PIC X(60)  VALUE
003000          'CONSIDER REDUCING POSITION SIZE IN ONE OF THESE ETFS.'.
003100      03  FILLER                  PIC X(60)  VALUE
003200          'LOOK FOR ALTERNATIVE ETFS WITH LESS OVERLAP.'.
003300      03  FILLER                  PIC X(60)  VALUE SPACE.
003400      03  FILLER                  PIC 9(3)V9 VALUE 000.0.
003500      03  FILLER                  PIC 9(3)V9 VALUE 039.9.
003600      03  FILLER                  PIC X(2)   VALUE 'XX'.
003700      03  FILLER                  PIC X(60)  VALUE
003800          'HIGH OVERLAP - POOR DIVERSIFICATION!'.
003900      03  FILLER                  PIC X(60)  VALUE
003910          'THESE ETFS ARE ESSENTIALLY INVESTING IN THE SAME STOCKS.'.
004200      03  FILLER                  PIC X(60)  VALUE
004300          'STRONGLY CONSIDER HOLDING ONLY ONE OF THESE ETFS.'.
004400      03  FILLER                  PIC X(60)  VALUE
004500          'LOOK FOR ETFS WITH DIFFERENT SECTOR/GEOGRAPHIC FOCUS.'.
004600  01  RB-FORMAT-MAP REDEFINES RB-MAP-VALUES.
004800      03  RB-MAP.
004900          05  RB-EL OCCURS 4 TIMES INDEXED BY RB-IDX.
005000              10  RB-MIN-SCORE     PIC 9(3)V9.
005100              10  RB-MAX-SCORE     PIC 9(3)V9.
005200              10  RB-MARKER        PIC X(2).
005300              10  RB-LINE-1        PIC X(60).
005400              10  RB-LINE-2        PIC X(60).
005500              10  RB-LINE-3        PIC X(60).
005600              10  RB-LINE-4        PIC X(60).
