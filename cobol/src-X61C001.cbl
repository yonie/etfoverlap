000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    X61C001.
000030 AUTHOR.        R. CONTI.
000040 INSTALLATION.  MI2457 - INVESTMENT RESEARCH.
000050 DATE-WRITTEN.  06/10/91.
000060 DATE-COMPILED.
000070 SECURITY.      NON-CONFIDENTIAL.
000080*----------------------------------------------------------------
000090* X61C001
000100* **++ routine per il calcolo della sovrapposizione (overlap) fra
000110* **++ i portafogli di una coppia di fondi ETF e del relativo
000120* **++ punteggio di diversificazione. Non effettua I/O su file,
000130* **++ opera solo sulla tabella fondi/titoli gia' caricata.
000140*----------------------------------------------------------------
000150*CHANGE LOG
000160*----------------------------------------------------------------
000170* DATA       INIZ  RICHIESTA    DESCRIZIONE                  TAG
000180*----------------------------------------------------------------
000190* 06/10/91   RC    MI2457-0102  PRIMA STESURA DEL PROGRAMMA
000200* 02/19/92   RC    MI2457-0118  CORRETTO CONFRONTO ISIN CON
000210*                               BLANK-PADDING DIFFERENTE
000220* 11/03/93   LDV   MI2457-0205  AGGIUNTO CLAMP PUNTEGGIO 0-100
000230* 07/22/94   LDV   MI2457-0219  ESTESA TABELLA POSIZIONI A 300
000240*                               PER FONDO
000250* 01/30/95   GM    MI2457-0234  ORDINAMENTO DECRESCENTE DELLE
000260*                               POSIZIONI COMUNI PER MIN-WEIGHT
000270* 09/12/96   GM    MI2457-0260  CORRETTO ARROTONDAMENTO DEL
000280*                               PUNTEGGIO A UNA CIFRA DECIMALE
000290*----------------------------------------------------------------
000300 ENVIRONMENT DIVISION.
000310 CONFIGURATION SECTION.
000320 SOURCE-COMPUTER.    IBM-370.
000330 OBJECT-COMPUTER.    IBM-370.
000340 SPECIAL-NAMES.
000350     C01 IS TOP-OF-FORM.
000360 INPUT-OUTPUT SECTION.
000370 FILE-CONTROL.
000380*
000390 DATA DIVISION.
000400 FILE SECTION.
000410*
000420 WORKING-STORAGE SECTION.
000430 01  WK-LITERALS.
000440     03  WK-MAX-OVERLAP               PIC 9(3)   VALUE 100.
000450     03  WK-BREAK-1                   PIC 9(3)   VALUE 020.
000460     03  WK-BREAK-2                   PIC 9(3)   VALUE 050.
000465     03  FILLER                       PIC X(03).
000470*
000480 01  LS-UTILS.
000490     03  IDX                          PIC 9(9)   COMP VALUE ZERO.
000500     03  IDX-N                        PIC 9(3)          VALUE ZERO.
000510     03  IDX-X REDEFINES IDX-N        PIC X(3).
000520     03  H1-IDX                       PIC 9(9)   COMP VALUE ZERO.
000530     03  H1-IDX-N                     PIC 9(3)          VALUE ZERO.
000540     03  H1-IDX-X REDEFINES H1-IDX-N  PIC X(3).
000550     03  W-IDX                        PIC 9(9)   COMP VALUE ZERO.
000560     03  W-IDX-N                      PIC 9(3)          VALUE ZERO.
000570     03  W-IDX-X REDEFINES W-IDX-N    PIC X(3).
000580     03  WS-TARGET-ISIN               PIC X(12)  VALUE SPACE.
000590     03  WS-MATCH-SW                  PIC X(1)   VALUE 'N'.
000600         88  WS-MATCH-FOUND                 VALUE 'Y'.
000610         88  WS-MATCH-NOT-FOUND             VALUE 'N'.
000620     03  WS-SWAP-AREA                 PIC X(63)  VALUE SPACE.
000630     03  FILLER                       PIC X(02).
000640*
000650 01  WS-CALC-AREA.
000660     05  WS-TOTAL-OVERLAP             PIC 9(3)V99  VALUE ZERO.
000670     05  WS-SCORE-RAW                 PIC S9(5)V99 VALUE ZERO.
000680     05  WS-PENALTY                   PIC S9(5)V99 VALUE ZERO.
000690     05  FILLER                       PIC X(06).
000700*
000730 LINKAGE SECTION.
000735     COPY X61MIO.
000740     COPY X61D002I REPLACING ==:X:== BY ==C==.
000750     COPY X61D002O REPLACING ==:X:== BY ==C==.
000760     COPY X61MCR.
000770*
000780 PROCEDURE DIVISION USING ETF-FUND-TABLE-AREA
000790                          PR-C-IN
000800                          PR-C-OUT
000810                          AN-RESULT-AREA.
000820*
000830 0000-MAIN.
000840     MOVE ZERO TO AN-RESULT-CODE
000850                  WS-TOTAL-OVERLAP
000860                  PR-C-COMMON-TOT.
000870     MOVE SPACE  TO AN-RESULT-DESCRIPTION
000880                    AN-RESULT-POSITION.
000890
000900     PERFORM 1000-SEARCH-COMMON-HOLDINGS
000910        THRU 1000-SEARCH-COMMON-HOLDINGS-EXIT.
000920
000930     PERFORM 2000-CALC-DIVERS-SCORE
000940        THRU 2000-CALC-DIVERS-SCORE-EXIT.
000950
000960     PERFORM 3000-SORT-COMMON-HOLDINGS
000970        THRU 3000-SORT-COMMON-HOLDINGS-EXIT.
000980
000990     GOBACK.
001000*
001010 1000-SEARCH-COMMON-HOLDINGS.
001020     IF ETF-HOLDING-COUNT(PR-C-FUND1-IDX) = ZERO
001030        GO TO 1000-SEARCH-COMMON-HOLDINGS-EXIT
001040     END-IF.
001050
001060     PERFORM 1100-SEARCH-ONE-HOLDING
001070        THRU 1100-SEARCH-ONE-HOLDING-EXIT
001080        VARYING H1-IDX FROM 1 BY 1
001090        UNTIL H1-IDX > ETF-HOLDING-COUNT(PR-C-FUND1-IDX).
001100*
001110 1000-SEARCH-COMMON-HOLDINGS-EXIT.
001120     EXIT.
001130*
001140 1100-SEARCH-ONE-HOLDING.
001150     MOVE ETF-HOLD-STOCK-ISIN(PR-C-FUND1-IDX, H1-IDX)
001160                                   TO WS-TARGET-ISIN.
001170     SET WS-MATCH-NOT-FOUND         TO TRUE.
001180
001190     IF ETF-HOLDING-COUNT(PR-C-FUND2-IDX) = ZERO
001200        GO TO 1100-SEARCH-ONE-HOLDING-EXIT
001210     END-IF.
001220
001230     SET ETF-HOLDING-IDX(PR-C-FUND2-IDX) TO 1.
001240     SEARCH ETF-HOLDING-TB(PR-C-FUND2-IDX ETF-HOLDING-IDX)
001250        AT END
001260           SET WS-MATCH-NOT-FOUND   TO TRUE
001270        WHEN ETF-HOLD-STOCK-ISIN(PR-C-FUND2-IDX,
001280                ETF-HOLDING-IDX(PR-C-FUND2-IDX)) = WS-TARGET-ISIN
001290           SET WS-MATCH-FOUND       TO TRUE
001300     END-SEARCH.
001310
001320     IF WS-MATCH-FOUND
001330        PERFORM 1200-RECORD-COMMON-HOLDING
001340           THRU 1200-RECORD-COMMON-HOLDING-EXIT
001350     END-IF.
001360*
001370 1100-SEARCH-ONE-HOLDING-EXIT.
001380     EXIT.
001390*
001400 1200-RECORD-COMMON-HOLDING.
001410     IF PR-C-COMMON-TOT >= 300
001420        GO TO 1200-RECORD-COMMON-HOLDING-EXIT
001430     END-IF.
001440
001450     ADD 1 TO PR-C-COMMON-TOT.
001460     MOVE ETF-HOLD-STOCK-ISIN(PR-C-FUND1-IDX, H1-IDX)
001470          TO PR-C-COM-STOCK-ISIN(PR-C-COMMON-TOT).
001480     MOVE ETF-HOLD-STOCK-NAME(PR-C-FUND1-IDX, H1-IDX)
001490          TO PR-C-COM-STOCK-NAME(PR-C-COMMON-TOT).
001500     MOVE ETF-HOLD-WEIGHT(PR-C-FUND1-IDX, H1-IDX)
001510          TO PR-C-COM-ETF1-WT(PR-C-COMMON-TOT).
001520     MOVE ETF-HOLD-WEIGHT(PR-C-FUND2-IDX,
001530            ETF-HOLDING-IDX(PR-C-FUND2-IDX))
001540          TO PR-C-COM-ETF2-WT(PR-C-COMMON-TOT).
001550
001560     IF PR-C-COM-ETF1-WT(PR-C-COMMON-TOT) <
001570        PR-C-COM-ETF2-WT(PR-C-COMMON-TOT)
001580        MOVE PR-C-COM-ETF1-WT(PR-C-COMMON-TOT)
001590             TO PR-C-COM-MIN-WT(PR-C-COMMON-TOT)
001600     ELSE
001610        MOVE PR-C-COM-ETF2-WT(PR-C-COMMON-TOT)
001620             TO PR-C-COM-MIN-WT(PR-C-COMMON-TOT)
001630     END-IF.
001640
001650     ADD PR-C-COM-MIN-WT(PR-C-COMMON-TOT) TO WS-TOTAL-OVERLAP.
001660*
001670 1200-RECORD-COMMON-HOLDING-EXIT.
001680     EXIT.
001690*
001700 2000-CALC-DIVERS-SCORE.
001710     MOVE WS-TOTAL-OVERLAP TO PR-C-OVERLAP-PCT.
001720     COMPUTE WS-SCORE-RAW = WK-MAX-OVERLAP - WS-TOTAL-OVERLAP.
001730
001740     IF WS-TOTAL-OVERLAP > WK-BREAK-1
001750        COMPUTE WS-PENALTY =
001760                (WS-TOTAL-OVERLAP - WK-BREAK-1) * 2
001770        SUBTRACT WS-PENALTY FROM WS-SCORE-RAW
001780     END-IF.
001790
001800     IF WS-TOTAL-OVERLAP > WK-BREAK-2
001810        COMPUTE WS-PENALTY =
001820                (WS-TOTAL-OVERLAP - WK-BREAK-2) * 3
001830        SUBTRACT WS-PENALTY FROM WS-SCORE-RAW
001840     END-IF.
001850
001860     IF WS-SCORE-RAW < ZERO
001870        MOVE ZERO TO WS-SCORE-RAW
001880     END-IF.
001890
001900     IF WS-SCORE-RAW > WK-MAX-OVERLAP
001910        MOVE WK-MAX-OVERLAP TO WS-SCORE-RAW
001920     END-IF.
001930
001940     COMPUTE PR-C-DIVERS-SCORE ROUNDED = WS-SCORE-RAW.
001950*
001960 2000-CALC-DIVERS-SCORE-EXIT.
001970     EXIT.
001980*
001990 3000-SORT-COMMON-HOLDINGS.
002000* ordinamento a bolle decrescente per MIN-WEIGHT, come richiesto
002010* per la tabella delle posizioni comuni del report a due fondi.
002020     IF PR-C-COMMON-TOT < 2
002030        GO TO 3000-SORT-COMMON-HOLDINGS-EXIT
002040     END-IF.
002050
002060     PERFORM 3100-SORT-ONE-PASS
002070        THRU 3100-SORT-ONE-PASS-EXIT
002080        VARYING IDX FROM 1 BY 1
002090        UNTIL IDX > PR-C-COMMON-TOT - 1.
002100*
002110 3000-SORT-COMMON-HOLDINGS-EXIT.
002120     EXIT.
002130*
002140 3100-SORT-ONE-PASS.
002150     PERFORM 3200-COMPARE-AND-SWAP
002160        THRU 3200-COMPARE-AND-SWAP-EXIT
002170        VARYING W-IDX FROM 1 BY 1
002180        UNTIL W-IDX > PR-C-COMMON-TOT - IDX.
002190*
002200 3100-SORT-ONE-PASS-EXIT.
002210     EXIT.
002220*
002230 3200-COMPARE-AND-SWAP.
002240     IF PR-C-COM-MIN-WT(W-IDX) < PR-C-COM-MIN-WT(W-IDX + 1)
002250        MOVE PR-C-COMMON-TB(W-IDX)     TO WS-SWAP-AREA
002260        MOVE PR-C-COMMON-TB(W-IDX + 1) TO PR-C-COMMON-TB(W-IDX)
002270        MOVE WS-SWAP-AREA              TO PR-C-COMMON-TB(W-IDX + 1)
002280     END-IF.
002290*
002300 3200-COMPARE-AND-SWAP-EXIT.
002310     EXIT.
