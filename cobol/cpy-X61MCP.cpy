000100* **++ AN-PARMS - CONTATORE FONDI VALIDI DELLA CORSA, USATO DAL
000150* **++ SOLO DRIVER X61B001 PER DECIDERE ANALISI PAIRWISE O MULTI
000200  01  AN-PARMS.
000600      03  AN-VALID-FUND-COUNT         PIC 9(3)   COMP VALUE ZERO.
000900      03  FILLER                      PIC X(10).
