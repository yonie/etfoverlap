000100* **++ AN-RESULT-AREA AREA DI RITORNO ESITO ELABORAZIONE
000200  01  AN-RESULT-AREA.
000300      03  AN-RESULT-CODE              PIC 9(2)   COMP VALUE ZERO.
000400      03  AN-RESULT-DESCRIPTION       PIC X(60)  VALUE SPACE.
000500      03  AN-RESULT-POSITION          PIC X(20)  VALUE SPACE.
000600      03  FILLER                      PIC X(08).
